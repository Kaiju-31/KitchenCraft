000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SHOPLIST.
000300 AUTHOR.        J SAYLES.
000400 INSTALLATION.  KITCHENCRAFT DP CENTER.
000500 DATE-WRITTEN.  02/04/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO BUILD THE SHOPPING LIST FOR ONE MEAL PLAN.    *
001100*  THE INGREDIENT MASTER, RECIPE HEADERS AND RECIPE-INGREDIENT   *
001200*  LINES ARE ALL LOADED INTO SEARCHED TABLES BECAUSE PRCFILE     *
001300*  (THE PLAN'S SCHEDULE) IS IN PLANNED-DATE ORDER, NOT RECIPE-ID *
001400*  ORDER, SO THE RECIPE FILES CANNOT BE READ IN STEP WITH IT.    *
001500*  EACH SCHEDULED RECIPE'S LINES ARE SCALED TO THE REQUESTED     *
001600*  DINER COUNT AND ACCUMULATED INTO A DEMAND TABLE KEYED BY      *
001700*  INGREDIENT-AND-UNIT, MATCHED AGAINST INVENTORY ON HAND, THEN  *
001800*  SORTED BY BASIC CATEGORY AND INGREDIENT ID FOR SHOPFILE AND   *
001900*  THE PRINTED LIST.  A PLAN'S PRIOR LIST IS ALWAYS REPLACED.    *
002000******************************************************************
002100*                    C H A N G E   L O G                        *
002200******************************************************************
002300* 02/04/94  J.SAYLES     ORIGINAL PROGRAM - REQUEST KC-0301      *
002400* 06/19/95  J.SAYLES     DEMAND TABLE KEYED ON ING+UNIT, NOT ING KC-0318
002500*                        ALONE (SAME ING IN 2 UNITS = 2 ROWS)    KC-0318
002600* 11/02/96  T.GRANDY     QTY-TO-BUY NOW FLOORED AT ZERO          KC-0377
002700* 07/14/98  L.OKAFOR     Y2K REVIEW - DATES ALREADY 4-DIGIT YEAR KC2K021
002800* 03/30/00  B.TSAI       SORT STEP ADDED FOR CATEGORY/ING ORDER  KC3190
002900* 09/18/01  B.TSAI       RECIPE LOOKUP MOVED TO A TABLE - PRCFILE KC3298
003000*                        ORDER DOES NOT MATCH RECFILE/RINFILE    KC3298
003100* 05/02/03  B.TSAI       INVENTORY LOOKUP ADDED - SLI-QTY-OWNED  KC3360
003200*                        AND SLI-QTY-TO-BUY NOW POPULATED        KC3360
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT INGFILE   ASSIGN TO UT-S-INGFILE.
004300     SELECT RECFILE   ASSIGN TO UT-S-RECFILE.
004400     SELECT RINFILE   ASSIGN TO UT-S-RINFILE.
004500     SELECT PLNFILE   ASSIGN TO UT-S-PLNFILE.
004600     SELECT PRCFILE   ASSIGN TO UT-S-PRCFILE.
004700     SELECT INVFILE   ASSIGN TO UT-S-INVFILE.
004800     SELECT SHOPFILE  ASSIGN TO UT-S-SHOPFILE.
004900     SELECT WK-SORT-FILE ASSIGN TO UT-S-SHPSORT.
005000     SELECT SHOPRPT   ASSIGN TO UT-S-SHOPRPT.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  INGFILE
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS INGREDIENT-REC.
005800     COPY INGREC.
005900 FD  RECFILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS RECIPE-HDR-REC.
006400     COPY RECHDR.
006500 FD  RINFILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS RECIPE-ING-REC.
007000     COPY RECING.
007100 FD  PLNFILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS PLAN-HDR-REC.
007600     COPY PLNHDR.
007700 FD  PRCFILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS PLAN-RECIPE-REC.
008200     COPY PLNREC.
008300 FD  INVFILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS INVENTORY-REC.
008800     COPY INVREC.
008900 FD  SHOPFILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SHOPPING-LIST-ITEM-REC.
009400     COPY SHPITM.
009500 SD  WK-SORT-FILE
009600     DATA RECORD IS WK-SORT-REC.
009700 01  WK-SORT-REC.
009800     05  WK-SRT-CATEGORY         PIC X(15).
009900     05  WK-SRT-ING-ID           PIC 9(06).
010000     05  WK-SRT-ITEM             PIC X(67).
010100 FD  SHOPRPT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 132 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SHOP-PRINT-LINE.
010700     05  FILLER                      PIC X(02)  VALUE SPACES.
010800 01  SHOP-PRINT-LINE                 PIC X(132).
010900 WORKING-STORAGE SECTION.
011000 01  PROGRAM-INDICATOR-SWITCHES.
011100     05  WS-EOF-ING-SW               PIC X(03) VALUE 'NO '.
011200         88  EOF-ING                           VALUE 'YES'.
011300     05  WS-EOF-REC-SW               PIC X(03) VALUE 'NO '.
011400         88  EOF-REC                            VALUE 'YES'.
011500     05  WS-EOF-RIN-SW               PIC X(03) VALUE 'NO '.
011600         88  EOF-RIN                            VALUE 'YES'.
011700     05  WS-EOF-INV-SW               PIC X(03) VALUE 'NO '.
011800         88  EOF-INV                            VALUE 'YES'.
011900     05  WS-EOF-PRC-SW               PIC X(03) VALUE 'NO '.
012000         88  EOF-PRC                            VALUE 'YES'.
012100     05  WS-EOF-SORT-SW              PIC X(03) VALUE 'NO '.
012200         88  EOF-SORT                            VALUE 'YES'.
012300     05  WS-RECIPE-FOUND-SW          PIC X(03) VALUE SPACES.
012400         88  RECIPE-FOUND                       VALUE 'YES'.
012500     05  WS-INGR-FOUND-SW            PIC X(03) VALUE SPACES.
012600         88  INGR-FOUND-IN-TBL                  VALUE 'YES'.
012700     05  WS-INV-FOUND-SW             PIC X(03) VALUE SPACES.
012800         88  INV-FOUND-IN-TBL                   VALUE 'YES'.
012900     05  WS-NEW-ROW-SW               PIC X(03) VALUE SPACES.
013000         88  TABLE-ROW-FOUND                    VALUE 'YES'.
013100     05  FILLER                      PIC X(02)  VALUE SPACES.
013200 01  WS-KEY-FIELDS.
013300     05  WS-PLAN-ID-PARM             PIC 9(06) VALUE ZERO.
013400     05  FILLER                      PIC X(02)  VALUE SPACES.
013500 01  WS-REPORT-CONTROLS.
013600     05  WS-PAGE-COUNT               PIC S9(03) COMP VALUE ZERO.
013700     05  WS-LINES-PER-PAGE           PIC S9(02) COMP VALUE +45.
013800     05  WS-LINES-USED               PIC S9(02) COMP VALUE +46.
013900     05  WS-LINE-SPACING             PIC S9(01) COMP VALUE ZERO.
014000******************************************************************
014100* INGREDIENT MASTER TABLE - NAME AND BASIC CATEGORY LOOKUP ONLY. *
014200* LOADED ASCENDING BY ING-ID, SEARCHED BY BINARY SEARCH, SAME    *
014300* IDIOM AS THE NUTRIENT TABLE IN NUTRCALC PARA 100.              *
014400******************************************************************
014500     05  FILLER                      PIC X(02)  VALUE SPACES.
014600 01  WS-INGREDIENT-TABLE.
014700     05  WS-ING-ENTRY  OCCURS 2000 TIMES
014800                       ASCENDING KEY IS WS-ING-ID-TBL
014900                       INDEXED BY ING-TBL-IX.
015000         10  WS-ING-ID-TBL           PIC 9(06).
015100         10  WS-ING-NAME-TBL         PIC X(30).
015200         10  WS-ING-BASCAT-TBL       PIC X(15).
015300     05  WS-ING-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
015400******************************************************************
015500* RECIPE HEADER TABLE - HOLDS THE PERSON COUNT AND THE RANGE OF  *
015600* ROWS THIS RECIPE OWNS IN THE LINE TABLE BELOW, SO A RECIPE     *
015700* SCHEDULED OUT OF REC-ID ORDER CAN STILL BE FOUND AND ITS LINES *
015800* WALKED WITHOUT RE-READING RECFILE OR RINFILE.                  *
015900******************************************************************
016000     05  FILLER                      PIC X(02)  VALUE SPACES.
016100 01  WS-RECIPE-TABLE.
016200     05  WS-RCP-ENTRY  OCCURS 600 TIMES
016300                       ASCENDING KEY IS WS-RCP-ID-TBL
016400                       INDEXED BY RCP-TBL-IX.
016500         10  WS-RCP-ID-TBL           PIC 9(06).
016600         10  WS-RCP-PERSON-TBL       PIC 9(03).
016700         10  WS-RCP-LINE-START-TBL   PIC S9(04) COMP.
016800         10  WS-RCP-LINE-CNT-TBL     PIC S9(04) COMP.
016900     05  WS-RCP-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
017000     05  FILLER                      PIC X(02)  VALUE SPACES.
017100 01  WS-RECIPE-LINE-TABLE.
017200     05  WS-RLN-ENTRY  OCCURS 6000 TIMES
017300                       INDEXED BY RLN-TBL-IX.
017400         10  WS-RLN-ING-ID-TBL       PIC 9(06).
017500         10  WS-RLN-QTY-TBL          PIC S9(07)V9(02) COMP-3.
017600         10  WS-RLN-UNIT-TBL         PIC X(10).
017700     05  WS-RLN-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
017800     05  FILLER                      PIC X(02)  VALUE SPACES.
017900 01  WS-DEMAND-TABLE.
018000     05  WS-DEM-ENTRY  OCCURS 500 TIMES
018100                       INDEXED BY DEM-IX.
018200         10  WS-DEM-ING-ID           PIC 9(06).
018300         10  WS-DEM-UNIT             PIC X(10).
018400         10  WS-DEM-ING-NAME         PIC X(30).
018500         10  WS-DEM-BASIC-CAT        PIC X(15).
018600         10  WS-DEM-QTY-NEEDED       PIC S9(08)V9(02) COMP-3.
018700     05  WS-DEM-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
018800     05  FILLER                      PIC X(02)  VALUE SPACES.
018900 01  WS-DEM-TABLE-ALT  REDEFINES WS-DEMAND-TABLE.
019000     05  FILLER                      PIC X(33500).
019100     05  FILLER                      PIC S9(04) COMP.
019200 01  WS-INVENTORY-TABLE.
019300     05  WS-INV-ENTRY  OCCURS 1000 TIMES
019400                       ASCENDING KEY IS WS-INV-ING-TBL
019500                                       WS-INV-UNIT-TBL
019600                       INDEXED BY INV-TBL-IX.
019700         10  WS-INV-ING-TBL          PIC 9(06).
019800         10  WS-INV-UNIT-TBL         PIC X(10).
019900         10  WS-INV-QTY-TBL          PIC S9(08)V9(02) COMP-3.
020000     05  WS-INV-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
020100     05  FILLER                      PIC X(02)  VALUE SPACES.
020200 01  WS-INV-TABLE-ALT  REDEFINES WS-INVENTORY-TABLE.
020300     05  FILLER                      PIC X(22000).
020400     05  FILLER                      PIC S9(04) COMP.
020500 01  WS-SCALE-FIELDS.
020600     05  WS-SCALE-FACTOR             PIC S9(03)V9(04) COMP-3.
020700     05  WS-LINE-QTY-SCALED          PIC S9(07)V9(02) COMP-3.
020800     05  FILLER                      PIC X(02)  VALUE SPACES.
020900 01  WS-SCALE-FACTOR-ALT  REDEFINES WS-SCALE-FIELDS.
021000     05  WS-SCALE-FACTOR-BYTES       PIC X(07).
021100     05  FILLER                      PIC X(04).
021200 01  WS-ACCUMULATORS.
021300     05  WS-ITEM-COUNT               PIC 9(05) COMP VALUE ZERO.
021400     05  WS-TO-BUY-COUNT             PIC 9(05) COMP VALUE ZERO.
021500     05  WS-CAT-ITEM-COUNT           PIC 9(05) COMP VALUE ZERO.
021600     05  WS-LSUB                     PIC S9(04) COMP VALUE ZERO.
021700     05  WS-SUB                      PIC S9(04) COMP VALUE ZERO.
021800     05  WS-HOLD-CATEGORY            PIC X(15) VALUE SPACES.
021900******************************************************************
022000* PROGRAM REPORT LINES.
022100******************************************************************
022200     05  FILLER                      PIC X(02)  VALUE SPACES.
022300 01  HL-HEADER-1.
022400     05  FILLER            PIC X(01)  VALUE SPACES.
022500     05  FILLER            PIC X(26)  VALUE 'KITCHENCRAFT SHOPPING LIST'.
022600     05  FILLER            PIC X(09)  VALUE ' PLAN ID '.
022700     05  PLAN-ID-HL        PIC 9(06).
022800     05  FILLER            PIC X(30)  VALUE SPACES.
022900     05  FILLER            PIC X(05)  VALUE 'PAGE '.
023000     05  RPT-PAGE-NO       PIC ZZZ.
023100     05  FILLER            PIC X(43)  VALUE SPACES.
023200 01  CB-CATEGORY-HDR.
023300     05  FILLER            PIC X(01)  VALUE SPACES.
023400     05  FILLER            PIC X(11)  VALUE 'CATEGORY: '.
023500     05  CATEGORY-DL       PIC X(15).
023600     05  FILLER            PIC X(105) VALUE SPACES.
023700 01  DL-ITEM-DETAIL.
023800     05  FILLER            PIC X(03)  VALUE SPACES.
023900     05  ING-NAME-DL       PIC X(30).
024000     05  FILLER            PIC X(02)  VALUE SPACES.
024100     05  NEEDED-DL         PIC Z,ZZZ,ZZ9.99-.
024200     05  FILLER            PIC X(01)  VALUE SPACES.
024300     05  OWNED-DL          PIC Z,ZZZ,ZZ9.99-.
024400     05  FILLER            PIC X(01)  VALUE SPACES.
024500     05  TO-BUY-DL         PIC Z,ZZZ,ZZ9.99-.
024600     05  FILLER            PIC X(01)  VALUE SPACES.
024700     05  UNIT-DL           PIC X(10).
024800     05  FILLER            PIC X(40)  VALUE SPACES.
024900 01  CB-CATEGORY-TOTAL.
025000     05  FILLER            PIC X(03)  VALUE SPACES.
025100     05  FILLER            PIC X(26)  VALUE 'ITEMS IN THIS CATEGORY..'.
025200     05  CAT-ITEM-CTR-DL   PIC ZZ9.
025300     05  FILLER            PIC X(102) VALUE SPACES.
025400 01  TL-GRAND-TOTAL-1.
025500     05  FILLER            PIC X(01)  VALUE SPACES.
025600     05  FILLER            PIC X(30)  VALUE 'TOTAL DISTINCT ITEMS.......'.
025700     05  ITEM-CTR-TL       PIC ZZ,ZZ9.
025800     05  FILLER            PIC X(100) VALUE SPACES.
025900 01  TL-GRAND-TOTAL-2.
026000     05  FILLER            PIC X(01)  VALUE SPACES.
026100     05  FILLER            PIC X(30)  VALUE 'ITEMS NEEDING PURCHASE....'.
026200     05  BUY-CTR-TL        PIC ZZ,ZZ9.
026300     05  FILLER            PIC X(100) VALUE SPACES.
026400 PROCEDURE DIVISION.
026500 000-MAINLINE SECTION.
026600     OPEN INPUT  INGFILE
026700          INPUT  RECFILE
026800          INPUT  RINFILE
026900          INPUT  PLNFILE
027000          INPUT  PRCFILE
027100          INPUT  INVFILE
027200          OUTPUT SHOPFILE
027300          OUTPUT SHOPRPT.
027400     PERFORM 100-LOAD-ING-TABLE THRU 100-EXIT.
027500     PERFORM 150-LOAD-RECIPE-TABLES THRU 150-EXIT.
027600     PERFORM 180-LOAD-INVENTORY THRU 180-EXIT.
027700     PERFORM 190-GET-PLAN-ID THRU 190-EXIT.
027800     PERFORM 800-READ-PRCFILE THRU 800-EXIT.
027900     PERFORM 400-PRSS-PLAN-RECIPE THRU 400-EXIT
028000         UNTIL EOF-PRC
028100         OR PRC-PLAN-ID NOT = WS-PLAN-ID-PARM.
028200     PERFORM 600-WRITE-SHOPFILE THRU 600-EXIT.
028300     CLOSE INGFILE RECFILE RINFILE PLNFILE PRCFILE INVFILE
028400           SHOPFILE SHOPRPT.
028500     MOVE ZERO TO RETURN-CODE.
028600     GOBACK.
028700 100-LOAD-ING-TABLE.
028800     MOVE ZERO TO WS-ING-TABLE-COUNT.
028900     READ INGFILE
029000         AT END MOVE 'YES' TO WS-EOF-ING-SW
029100         GO TO 100-EXIT.
029200     PERFORM 110-ADD-ING-ROW THRU 110-EXIT
029300         UNTIL EOF-ING.
029400 100-EXIT.
029500     EXIT.
029600 110-ADD-ING-ROW.
029700     ADD 1 TO WS-ING-TABLE-COUNT.
029800     SET ING-TBL-IX TO WS-ING-TABLE-COUNT.
029900     MOVE ING-ID             TO WS-ING-ID-TBL (ING-TBL-IX).
030000     MOVE ING-NAME           TO WS-ING-NAME-TBL (ING-TBL-IX).
030100     MOVE ING-BASIC-CATEGORY TO WS-ING-BASCAT-TBL (ING-TBL-IX).
030200     READ INGFILE
030300         AT END MOVE 'YES' TO WS-EOF-ING-SW.
030400 110-EXIT.
030500     EXIT.
030600******************************************************************
030700* 150 SERIES - LOAD RECFILE AND RINFILE TOGETHER.  BOTH FILES    *
030800* ARE ASCENDING BY RECIPE ID (SPEC FILE LAYOUT), SO EACH HEADER  *
030900* CLAIMS A CONTIGUOUS RUN OF LINE-TABLE ROWS AS IT IS READ.      *
031000******************************************************************
031100 150-LOAD-RECIPE-TABLES.
031200     MOVE ZERO TO WS-RCP-TABLE-COUNT.
031300     MOVE ZERO TO WS-RLN-TABLE-COUNT.
031400     READ RECFILE
031500         AT END MOVE 'YES' TO WS-EOF-REC-SW
031600         GO TO 150-EXIT.
031700     READ RINFILE
031800         AT END MOVE 'YES' TO WS-EOF-RIN-SW.
031900     PERFORM 160-ADD-RECIPE-ROW THRU 160-EXIT
032000         UNTIL EOF-REC.
032100 150-EXIT.
032200     EXIT.
032300 160-ADD-RECIPE-ROW.
032400     ADD 1 TO WS-RCP-TABLE-COUNT.
032500     SET RCP-TBL-IX TO WS-RCP-TABLE-COUNT.
032600     MOVE REC-ID     TO WS-RCP-ID-TBL (RCP-TBL-IX).
032700     MOVE REC-PERSON TO WS-RCP-PERSON-TBL (RCP-TBL-IX).
032800     COMPUTE WS-RCP-LINE-START-TBL (RCP-TBL-IX) =
032900         WS-RLN-TABLE-COUNT + 1.
033000     MOVE ZERO TO WS-RCP-LINE-CNT-TBL (RCP-TBL-IX).
033100     PERFORM 170-ADD-LINE-ROW THRU 170-EXIT
033200         UNTIL EOF-RIN
033300         OR RIN-RECIPE-ID NOT = REC-ID.
033400     READ RECFILE
033500         AT END MOVE 'YES' TO WS-EOF-REC-SW.
033600 160-EXIT.
033700     EXIT.
033800 170-ADD-LINE-ROW.
033900     ADD 1 TO WS-RLN-TABLE-COUNT.
034000     SET RLN-TBL-IX TO WS-RLN-TABLE-COUNT.
034100     MOVE RIN-ING-ID   TO WS-RLN-ING-ID-TBL (RLN-TBL-IX).
034200     MOVE RIN-QUANTITY TO WS-RLN-QTY-TBL (RLN-TBL-IX).
034300     MOVE RIN-UNIT     TO WS-RLN-UNIT-TBL (RLN-TBL-IX).
034400     ADD 1 TO WS-RCP-LINE-CNT-TBL (RCP-TBL-IX).
034500     READ RINFILE
034600         AT END MOVE 'YES' TO WS-EOF-RIN-SW.
034700 170-EXIT.
034800     EXIT.
034900 180-LOAD-INVENTORY.
035000     MOVE ZERO TO WS-INV-TABLE-COUNT.
035100     READ INVFILE
035200         AT END MOVE 'YES' TO WS-EOF-INV-SW
035300         GO TO 180-EXIT.
035400     PERFORM 185-ADD-INVENTORY-ROW THRU 185-EXIT
035500         UNTIL EOF-INV.
035600 180-EXIT.
035700     EXIT.
035800 185-ADD-INVENTORY-ROW.
035900     ADD 1 TO WS-INV-TABLE-COUNT.
036000     SET INV-TBL-IX TO WS-INV-TABLE-COUNT.
036100     MOVE INV-ING-ID     TO WS-INV-ING-TBL (INV-TBL-IX).
036200     MOVE INV-UNIT       TO WS-INV-UNIT-TBL (INV-TBL-IX).
036300     MOVE INV-QTY-OWNED  TO WS-INV-QTY-TBL (INV-TBL-IX).
036400     READ INVFILE
036500         AT END MOVE 'YES' TO WS-EOF-INV-SW.
036600 185-EXIT.
036700     EXIT.
036800 190-GET-PLAN-ID.
036900     READ PLNFILE
037000         AT END GO TO 190-EXIT.
037100     MOVE PLN-ID TO WS-PLAN-ID-PARM.
037200 190-EXIT.
037300     EXIT.
037400 400-PRSS-PLAN-RECIPE.
037500     PERFORM 410-FETCH-RECIPE THRU 410-EXIT.
037600     IF RECIPE-FOUND
037700         PERFORM 420-CALC-SCALE-FACTOR THRU 420-EXIT
037800         PERFORM 430-PRSS-ONE-LINE THRU 430-EXIT
037900             VARYING WS-LSUB FROM WS-RCP-LINE-START-TBL (RCP-TBL-IX)
038000             BY 1
038100             UNTIL WS-LSUB > WS-RCP-LINE-START-TBL (RCP-TBL-IX)
038200                 + WS-RCP-LINE-CNT-TBL (RCP-TBL-IX) - 1
038300     END-IF.
038400     PERFORM 800-READ-PRCFILE THRU 800-EXIT.
038500 400-EXIT.
038600     EXIT.
038700 410-FETCH-RECIPE.
038800     MOVE 'NO ' TO WS-RECIPE-FOUND-SW.
038900     SET RCP-TBL-IX TO 1.
039000     SEARCH ALL WS-RCP-ENTRY
039100         AT END
039200             MOVE 'NO ' TO WS-RECIPE-FOUND-SW
039300         WHEN WS-RCP-ID-TBL (RCP-TBL-IX) = PRC-RECIPE-ID
039400             MOVE 'YES' TO WS-RECIPE-FOUND-SW.
039500 410-EXIT.
039600     EXIT.
039700 420-CALC-SCALE-FACTOR.
039800     IF PRC-SCALED-PERSON = ZERO
039900         MOVE 1.0000 TO WS-SCALE-FACTOR
040000     ELSE
040100         IF WS-RCP-PERSON-TBL (RCP-TBL-IX) > 0
040200             COMPUTE WS-SCALE-FACTOR ROUNDED =
040300                 PRC-SCALED-PERSON / WS-RCP-PERSON-TBL (RCP-TBL-IX)
040400         ELSE
040500             MOVE 1.0000 TO WS-SCALE-FACTOR
040600         END-IF
040700     END-IF.
040800 420-EXIT.
040900     EXIT.
041000 430-PRSS-ONE-LINE.
041100     SET RLN-TBL-IX TO WS-LSUB.
041200     COMPUTE WS-LINE-QTY-SCALED ROUNDED =
041300         WS-RLN-QTY-TBL (RLN-TBL-IX) * WS-SCALE-FACTOR.
041400     PERFORM 450-ACCUM-DEMAND-TABLE THRU 450-EXIT.
041500 430-EXIT.
041600     EXIT.
041700 450-ACCUM-DEMAND-TABLE.
041800     PERFORM 460-FIND-DEMAND-ROW THRU 460-EXIT.
041900     IF NOT TABLE-ROW-FOUND
042000         ADD 1 TO WS-DEM-TABLE-COUNT
042100         SET DEM-IX TO WS-DEM-TABLE-COUNT
042200         MOVE WS-RLN-ING-ID-TBL (RLN-TBL-IX) TO WS-DEM-ING-ID (DEM-IX)
042300         MOVE WS-RLN-UNIT-TBL (RLN-TBL-IX)   TO WS-DEM-UNIT (DEM-IX)
042400         MOVE ZERO TO WS-DEM-QTY-NEEDED (DEM-IX)
042500         PERFORM 465-LOOKUP-ING-NAME THRU 465-EXIT
042600     END-IF.
042700     ADD WS-LINE-QTY-SCALED TO WS-DEM-QTY-NEEDED (DEM-IX).
042800 450-EXIT.
042900     EXIT.
043000 460-FIND-DEMAND-ROW.
043100     MOVE 'NO ' TO WS-NEW-ROW-SW.
043200     SET DEM-IX TO 1.
043300     SEARCH WS-DEM-ENTRY
043400         AT END
043500             MOVE 'NO ' TO WS-NEW-ROW-SW
043600         WHEN WS-DEM-ING-ID (DEM-IX) = WS-RLN-ING-ID-TBL (RLN-TBL-IX)
043700              AND WS-DEM-UNIT (DEM-IX) = WS-RLN-UNIT-TBL (RLN-TBL-IX)
043800             MOVE 'YES' TO WS-NEW-ROW-SW.
043900 460-EXIT.
044000     EXIT.
044100 465-LOOKUP-ING-NAME.
044200     MOVE 'NO ' TO WS-INGR-FOUND-SW.
044300     SET ING-TBL-IX TO 1.
044400     SEARCH ALL WS-ING-ENTRY
044500         AT END
044600             MOVE 'NO ' TO WS-INGR-FOUND-SW
044700         WHEN WS-ING-ID-TBL (ING-TBL-IX) = WS-RLN-ING-ID-TBL (RLN-TBL-IX)
044800             MOVE 'YES' TO WS-INGR-FOUND-SW.
044900     IF INGR-FOUND-IN-TBL
045000         MOVE WS-ING-NAME-TBL (ING-TBL-IX)   TO WS-DEM-ING-NAME (DEM-IX)
045100         MOVE WS-ING-BASCAT-TBL (ING-TBL-IX) TO WS-DEM-BASIC-CAT (DEM-IX)
045200     ELSE
045300         MOVE SPACES TO WS-DEM-ING-NAME (DEM-IX)
045400         MOVE SPACES TO WS-DEM-BASIC-CAT (DEM-IX)
045500     END-IF.
045600 465-EXIT.
045700     EXIT.
045800 600-WRITE-SHOPFILE.
045900     SORT WK-SORT-FILE
046000          ON ASCENDING KEY WK-SRT-CATEGORY WK-SRT-ING-ID
046100          INPUT PROCEDURE 610-SRT-INPUT THRU 610-EXIT
046200          OUTPUT PROCEDURE 620-SRT-OUTPUT THRU 620-EXIT.
046300 600-EXIT.
046400     EXIT.
046500 610-SRT-INPUT.
046600     PERFORM 615-RELEASE-ONE-ROW THRU 615-EXIT
046700         VARYING WS-SUB FROM 1 BY 1
046800         UNTIL WS-SUB > WS-DEM-TABLE-COUNT.
046900 610-EXIT.
047000     EXIT.
047100 615-RELEASE-ONE-ROW.
047200     SET DEM-IX TO WS-SUB.
047300     MOVE WS-DEM-BASIC-CAT (DEM-IX) TO WK-SRT-CATEGORY.
047400     MOVE WS-DEM-ING-ID (DEM-IX)    TO WK-SRT-ING-ID.
047500     MOVE WS-DEM-ENTRY (DEM-IX)     TO WK-SRT-ITEM.
047600     RELEASE WK-SORT-REC.
047700 615-EXIT.
047800     EXIT.
047900 620-SRT-OUTPUT.
048000     MOVE SPACES TO WS-HOLD-CATEGORY.
048100     PERFORM 630-RETURN-SORTED THRU 630-EXIT.
048200     PERFORM 640-WRITE-ONE-ITEM THRU 640-EXIT
048300         UNTIL EOF-SORT.
048400     IF WS-CAT-ITEM-COUNT > 0
048500         PERFORM 650-WRITE-CATEGORY-TOTAL THRU 650-EXIT.
048600     PERFORM 900-WRITE-TOTALS THRU 900-EXIT.
048700 620-EXIT.
048800     EXIT.
048900 630-RETURN-SORTED.
049000     RETURN WK-SORT-FILE
049100         AT END MOVE 'YES' TO WS-EOF-SORT-SW.
049200 630-EXIT.
049300     EXIT.
049400 640-WRITE-ONE-ITEM.
049500     MOVE WK-SRT-ITEM TO WS-DEM-ENTRY (1).
049600     IF WK-SRT-CATEGORY NOT = WS-HOLD-CATEGORY
049700         IF WS-CAT-ITEM-COUNT > 0
049800             PERFORM 650-WRITE-CATEGORY-TOTAL THRU 650-EXIT
049900         END-IF
050000         MOVE WK-SRT-CATEGORY TO WS-HOLD-CATEGORY
050100         MOVE ZERO TO WS-CAT-ITEM-COUNT
050200         PERFORM 700-WRITE-CATEGORY-HDR THRU 700-EXIT
050300     END-IF.
050400     PERFORM 645-LOOKUP-INVENTORY THRU 645-EXIT.
050500     PERFORM 648-BUILD-SHOP-ITEM THRU 648-EXIT.
050600     WRITE SHOPPING-LIST-ITEM-REC.
050700     ADD 1 TO WS-ITEM-COUNT.
050800     ADD 1 TO WS-CAT-ITEM-COUNT.
050900     IF SLI-QTY-TO-BUY > 0
051000         ADD 1 TO WS-TO-BUY-COUNT.
051100     MOVE SLI-ING-NAME   TO ING-NAME-DL.
051200     MOVE SLI-QTY-NEEDED TO NEEDED-DL.
051300     MOVE SLI-QTY-OWNED  TO OWNED-DL.
051400     MOVE SLI-QTY-TO-BUY TO TO-BUY-DL.
051500     MOVE SLI-UNIT       TO UNIT-DL.
051600     WRITE SHOP-PRINT-LINE FROM DL-ITEM-DETAIL AFTER ADVANCING 1.
051700     PERFORM 630-RETURN-SORTED THRU 630-EXIT.
051800 640-EXIT.
051900     EXIT.
052000 645-LOOKUP-INVENTORY.
052100     MOVE 'NO ' TO WS-INV-FOUND-SW.
052200     SET INV-TBL-IX TO 1.
052300     SEARCH ALL WS-INV-ENTRY
052400         AT END
052500             MOVE 'NO ' TO WS-INV-FOUND-SW
052600         WHEN WS-INV-ING-TBL (INV-TBL-IX) = WS-DEM-ING-ID (1)
052700              AND WS-INV-UNIT-TBL (INV-TBL-IX) = WS-DEM-UNIT (1)
052800             MOVE 'YES' TO WS-INV-FOUND-SW.
052900 645-EXIT.
053000     EXIT.
053100 648-BUILD-SHOP-ITEM.
053200     MOVE WS-PLAN-ID-PARM       TO SLI-PLAN-ID.
053300     MOVE WS-DEM-ING-ID (1)     TO SLI-ING-ID.
053400     MOVE WS-DEM-ING-NAME (1)   TO SLI-ING-NAME.
053500     MOVE WS-DEM-BASIC-CAT (1)  TO SLI-BASIC-CATEGORY.
053600     MOVE WS-DEM-QTY-NEEDED (1) TO SLI-QTY-NEEDED.
053700     MOVE WS-DEM-UNIT (1)       TO SLI-UNIT.
053800     IF INV-FOUND-IN-TBL
053900         MOVE WS-INV-QTY-TBL (INV-TBL-IX) TO SLI-QTY-OWNED
054000     ELSE
054100         MOVE ZERO TO SLI-QTY-OWNED
054200     END-IF.
054300     COMPUTE SLI-QTY-TO-BUY = SLI-QTY-NEEDED - SLI-QTY-OWNED.
054400     IF SLI-QTY-TO-BUY < 0
054500         MOVE ZERO TO SLI-QTY-TO-BUY.
054600 648-EXIT.
054700     EXIT.
054800 650-WRITE-CATEGORY-TOTAL.
054900     MOVE WS-CAT-ITEM-COUNT TO CAT-ITEM-CTR-DL.
055000     WRITE SHOP-PRINT-LINE FROM CB-CATEGORY-TOTAL
055100         AFTER ADVANCING 2.
055200 650-EXIT.
055300     EXIT.
055400 700-WRITE-CATEGORY-HDR.
055500     IF WS-LINES-USED >= WS-LINES-PER-PAGE
055600         PERFORM 955-HEADINGS THRU 955-EXIT.
055700     MOVE WS-HOLD-CATEGORY TO CATEGORY-DL.
055800     WRITE SHOP-PRINT-LINE FROM CB-CATEGORY-HDR AFTER ADVANCING 2.
055900 700-EXIT.
056000     EXIT.
056100 900-WRITE-TOTALS.
056200     MOVE WS-ITEM-COUNT TO ITEM-CTR-TL.
056300     MOVE WS-TO-BUY-COUNT TO BUY-CTR-TL.
056400     WRITE SHOP-PRINT-LINE FROM TL-GRAND-TOTAL-1 AFTER ADVANCING 2.
056500     WRITE SHOP-PRINT-LINE FROM TL-GRAND-TOTAL-2 AFTER ADVANCING 1.
056600 900-EXIT.
056700     EXIT.
056800 800-READ-PRCFILE.
056900     READ PRCFILE
057000         AT END MOVE 'YES' TO WS-EOF-PRC-SW.
057100 800-EXIT.
057200     EXIT.
057300 955-HEADINGS.
057400     ADD 1 TO WS-PAGE-COUNT.
057500     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
057600     MOVE WS-PLAN-ID-PARM TO PLAN-ID-HL.
057700     WRITE SHOP-PRINT-LINE FROM HL-HEADER-1
057800         AFTER ADVANCING TOP-OF-FORM.
057900     MOVE 1 TO WS-LINES-USED.
058000 955-EXIT.
058100     EXIT.
