000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STATRPT.
000300 AUTHOR.        R HARGROVE.
000400 INSTALLATION.  KITCHENCRAFT DP CENTER.
000500 DATE-WRITTEN.  08/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO PRODUCE THE SYSTEM STATISTICS REPORT.  LOADS   *
001100*  THE INGREDIENT MASTER TO A TABLE, COUNTS RECIPES/INGREDIENTS/  *
001200*  PLANS, FINDS THE MOST POPULAR RECIPE ORIGIN AND THE MOST USED  *
001300*  INGREDIENT CATEGORY, AND LISTS EVERY INGREDIENT THAT NO        *
001400*  RECIPE-INGREDIENT LINE REFERENCES (AN ORPHAN).                 *
001500******************************************************************
001600*                    C H A N G E   L O G                        *
001700******************************************************************
001800* 08/14/88  R.HARGROVE   ORIGINAL PROGRAM - REQUEST KC-0190      *
001900* 10/02/90  R.HARGROVE   ORIGIN AND CATEGORY TABLES ADDED FOR    KC-0228
002000*                        MOST-POPULAR/MOST-USED COUNTS             KC-0228
002100* 07/14/98  L.OKAFOR     Y2K REVIEW - NO DATE FIELDS IN REPORT   KC2K021
002200*                        BODY, NO CHANGE REQUIRED                 KC2K021
002300* 03/18/00  B.TSAI       ORPHAN-INGREDIENT LISTING ADDED FOR     KC3040
002400*                        CLEANUP-COUNT SUPPORT ON THE ADMIN SIDE   KC3040
002500* 11/21/02  B.TSAI       "NONE" MARKER ADDED WHEN RECFILE OR     KC3355
002600*                        INGFILE IS EMPTY - PER AUDIT FINDING      KC3355
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-390.
003100 OBJECT-COMPUTER.   IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT INGFILE  ASSIGN TO UT-S-INGFILE.
003700     SELECT RECFILE  ASSIGN TO UT-S-RECFILE.
003800     SELECT RINFILE  ASSIGN TO UT-S-RINFILE.
003900     SELECT PLNFILE  ASSIGN TO UT-S-PLNFILE.
004000     SELECT STATRPT  ASSIGN TO UT-S-STATRPT.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  INGFILE
004400     RECORDING MODE IS F
004500     LABEL RECORDS ARE STANDARD
004600     BLOCK CONTAINS 0 RECORDS
004700     DATA RECORD IS INGREDIENT-REC.
004800     COPY INGREC.
004900 FD  RECFILE
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS RECIPE-HDR-REC.
005400     COPY RECHDR.
005500 FD  RINFILE
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS RECIPE-ING-REC.
006000     COPY RECING.
006100 FD  PLNFILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS PLAN-HDR-REC.
006600     COPY PLNHDR.
006700 FD  STATRPT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 132 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS STA-PRINT-LINE.
007300 01  STA-PRINT-LINE                  PIC X(132).
007400 WORKING-STORAGE SECTION.
007500 01  PROGRAM-INDICATOR-SWITCHES.
007600     05  WS-EOF-ING-SW               PIC X(03) VALUE 'NO '.
007700         88  EOF-ING                           VALUE 'YES'.
007800     05  WS-EOF-REC-SW               PIC X(03) VALUE 'NO '.
007900         88  EOF-REC                           VALUE 'YES'.
008000     05  WS-EOF-RIN-SW               PIC X(03) VALUE 'NO '.
008100         88  EOF-RIN                           VALUE 'YES'.
008200     05  WS-EOF-PLN-SW               PIC X(03) VALUE 'NO '.
008300         88  EOF-PLN                           VALUE 'YES'.
008400     05  WS-ING-FOUND-SW             PIC X(03) VALUE SPACES.
008500         88  ING-FOUND-IN-TBL                  VALUE 'YES'.
008600     05  FILLER                      PIC X(02)  VALUE SPACES.
008700 01  WS-REPORT-CONTROLS.
008800     05  WS-PAGE-COUNT               PIC S9(03) COMP VALUE ZERO.
008900******************************************************************
009000* INGREDIENT MASTER TABLE - NAME/CATEGORY/REFERENCE COUNT.  THE  *
009100* REFERENCE COUNT IS BUMPED BY 240-MARK-ING-REFERENCED AS RINFILE*
009200* IS SCANNED, AND TESTED BY 400-FIND-ORPHANS WHEN IT IS STILL    *
009300* ZERO AFTER THE WHOLE FILE HAS BEEN READ.                        *
009400******************************************************************
009500     05  FILLER                      PIC X(02)  VALUE SPACES.
009600 01  WS-INGREDIENT-TABLE.
009700     05  WS-ING-ENTRY  OCCURS 2000 TIMES
009800                       ASCENDING KEY IS WS-ING-ID-TBL
009900                       INDEXED BY ING-TBL-IX.
010000         10  WS-ING-ID-TBL           PIC 9(06).
010100         10  WS-ING-NAME-TBL         PIC X(30).
010200         10  WS-ING-REF-CNT-TBL      PIC S9(05) COMP.
010300     05  WS-ING-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
010400     05  FILLER                      PIC X(02)  VALUE SPACES.
010500 01  WS-ING-TABLE-ALT  REDEFINES WS-INGREDIENT-TABLE.
010600     05  FILLER                      PIC X(78000).
010700     05  FILLER                      PIC S9(04) COMP.
010800******************************************************************
010900* RECIPE-ORIGIN COUNT TABLE.  BUILT DURING 200-COUNT-PASS ONE    *
011000* ENTRY PER DISTINCT ORIGIN FIRST SEEN, SAME LINEAR-ACCUMULATE   *
011100* SCAN-AND-BUMP SHAPE USED THROUGHOUT THIS PROGRAM.              *
011200******************************************************************
011300 01  WS-ORIGIN-TABLE.
011400     05  WS-ORG-ENTRY  OCCURS 100 TIMES
011500                       INDEXED BY ORG-TBL-IX.
011600         10  WS-ORG-NAME-TBL         PIC X(20).
011700         10  WS-ORG-COUNT-TBL        PIC S9(05) COMP.
011800     05  WS-ORG-TABLE-COUNT          PIC S9(03) COMP VALUE ZERO.
011900     05  FILLER                      PIC X(02)  VALUE SPACES.
012000 01  WS-ORIGIN-TABLE-ALT  REDEFINES WS-ORIGIN-TABLE.
012100     05  FILLER                      PIC X(2500).
012200     05  FILLER                      PIC S9(03) COMP.
012300******************************************************************
012400* INGREDIENT-CATEGORY COUNT TABLE.  BUILT DURING 100-LOAD-ING-   *
012500* TABLE, SAME SHAPE AS THE ORIGIN TABLE ABOVE.                    *
012600******************************************************************
012700 01  WS-CATEGORY-TABLE.
012800     05  WS-CAT-ENTRY  OCCURS 100 TIMES
012900                       INDEXED BY CAT-TBL-IX.
013000         10  WS-CAT-NAME-TBL         PIC X(20).
013100         10  WS-CAT-COUNT-TBL        PIC S9(05) COMP.
013200     05  WS-CAT-TABLE-COUNT          PIC S9(03) COMP VALUE ZERO.
013300     05  FILLER                      PIC X(02)  VALUE SPACES.
013400 01  WS-CATEGORY-TABLE-ALT  REDEFINES WS-CATEGORY-TABLE.
013500     05  FILLER                      PIC X(2500).
013600     05  FILLER                      PIC S9(03) COMP.
013700 01  WS-ACCUMULATORS.
013800     05  WS-RECIPE-COUNT             PIC S9(05) COMP VALUE ZERO.
013900     05  WS-INGREDIENT-COUNT         PIC S9(05) COMP VALUE ZERO.
014000     05  WS-PLAN-COUNT               PIC S9(05) COMP VALUE ZERO.
014100     05  WS-ORPHAN-COUNT             PIC S9(05) COMP VALUE ZERO.
014200     05  WS-MAX-ORG-SUB              PIC S9(03) COMP VALUE ZERO.
014300     05  WS-MAX-CAT-SUB              PIC S9(03) COMP VALUE ZERO.
014400     05  WS-SAVE-SUB                 PIC S9(03) COMP VALUE ZERO.
014500     05  FILLER                      PIC X(02)  VALUE SPACES.
014600 01  WS-HOLD-FIELDS.
014700     05  WS-MAX-ORG-NAME             PIC X(20) VALUE SPACES.
014800     05  WS-MAX-ORG-COUNT            PIC S9(05) COMP VALUE ZERO.
014900     05  WS-MAX-CAT-NAME             PIC X(20) VALUE SPACES.
015000     05  WS-MAX-CAT-COUNT            PIC S9(05) COMP VALUE ZERO.
015100******************************************************************
015200* PROGRAM REPORT LINES.
015300******************************************************************
015400     05  FILLER                      PIC X(02)  VALUE SPACES.
015500 01  HL-HEADER-1.
015600     05  FILLER            PIC X(01)  VALUE SPACES.
015700     05  FILLER            PIC X(25)
015800                  VALUE 'KITCHENCRAFT - STATRPT   '.
015900     05  FILLER            PIC X(24)
016000                  VALUE 'SYSTEM STATISTICS REPORT'.
016100     05  FILLER            PIC X(05)  VALUE 'PAGE '.
016200     05  RPT-PAGE-NO       PIC ZZZ.
016300     05  FILLER            PIC X(74)  VALUE SPACES.
016400 01  CL-COUNT-1.
016500     05  FILLER            PIC X(01)  VALUE SPACES.
016600     05  FILLER            PIC X(24)  VALUE 'RECIPES ON FILE.......:'.
016700     05  CNT-RECIPE-CL     PIC ZZ,ZZ9.
016800     05  FILLER            PIC X(101) VALUE SPACES.
016900 01  CL-COUNT-2.
017000     05  FILLER            PIC X(01)  VALUE SPACES.
017100     05  FILLER            PIC X(24)  VALUE 'INGREDIENTS ON FILE....:'.
017200     05  CNT-ING-CL        PIC ZZ,ZZ9.
017300     05  FILLER            PIC X(101) VALUE SPACES.
017400 01  CL-COUNT-3.
017500     05  FILLER            PIC X(01)  VALUE SPACES.
017600     05  FILLER            PIC X(24)  VALUE 'PLANS ON FILE..........:'.
017700     05  CNT-PLAN-CL       PIC ZZ,ZZ9.
017800     05  FILLER            PIC X(101) VALUE SPACES.
017900 01  ML-MOST-ORIGIN.
018000     05  FILLER            PIC X(01)  VALUE SPACES.
018100     05  FILLER            PIC X(24)  VALUE 'MOST POPULAR ORIGIN....:'.
018200     05  MOST-ORG-NAME-ML  PIC X(20).
018300     05  FILLER            PIC X(03)  VALUE SPACES.
018400     05  FILLER            PIC X(09)  VALUE '(COUNT = '.
018500     05  MOST-ORG-CNT-ML   PIC ZZ,ZZ9.
018600     05  FILLER            PIC X(01)  VALUE ')'.
018700     05  FILLER            PIC X(68)  VALUE SPACES.
018800 01  ML-MOST-CATEGORY.
018900     05  FILLER            PIC X(01)  VALUE SPACES.
019000     05  FILLER            PIC X(24)  VALUE 'MOST USED CATEGORY.....:'.
019100     05  MOST-CAT-NAME-ML  PIC X(20).
019200     05  FILLER            PIC X(03)  VALUE SPACES.
019300     05  FILLER            PIC X(09)  VALUE '(COUNT = '.
019400     05  MOST-CAT-CNT-ML   PIC ZZ,ZZ9.
019500     05  FILLER            PIC X(01)  VALUE ')'.
019600     05  FILLER            PIC X(68)  VALUE SPACES.
019700 01  HL-ORPHAN-HDR.
019800     05  FILLER            PIC X(01)  VALUE SPACES.
019900     05  FILLER            PIC X(31)
020000                  VALUE 'ORPHAN INGREDIENTS (ZERO USES)'.
020100     05  FILLER            PIC X(100) VALUE SPACES.
020200 01  DL-ORPHAN-DETAIL.
020300     05  FILLER            PIC X(01)  VALUE SPACES.
020400     05  ORPH-ID-DL        PIC 9(06).
020500     05  FILLER            PIC X(02)  VALUE SPACES.
020600     05  ORPH-NAME-DL      PIC X(30).
020700     05  FILLER            PIC X(93)  VALUE SPACES.
020800 01  DL-NONE-FOUND.
020900     05  FILLER            PIC X(01)  VALUE SPACES.
021000     05  FILLER            PIC X(06)  VALUE '  NONE'.
021100     05  FILLER            PIC X(125) VALUE SPACES.
021200 01  TL-ORPHAN-TOTAL.
021300     05  FILLER            PIC X(01)  VALUE SPACES.
021400     05  FILLER            PIC X(24)  VALUE 'ORPHAN INGREDIENT COUNT:'.
021500     05  ORPH-CNT-TL       PIC ZZ,ZZ9.
021600     05  FILLER            PIC X(101) VALUE SPACES.
021700 PROCEDURE DIVISION.
021800 000-MAINLINE SECTION.
021900     OPEN INPUT  INGFILE
022000          INPUT  RECFILE
022100          INPUT  RINFILE
022200          INPUT  PLNFILE
022300          OUTPUT STATRPT.
022400     PERFORM 100-LOAD-ING-TABLE THRU 100-EXIT.
022500     PERFORM 800-READ-RECFILE THRU 800-EXIT.
022600     PERFORM 200-COUNT-PASS THRU 200-EXIT
022700         UNTIL EOF-REC.
022800     PERFORM 800-READ-RINFILE THRU 800-RIN-EXIT.
022900     PERFORM 240-MARK-ING-REFERENCED THRU 240-EXIT
023000         UNTIL EOF-RIN.
023100     PERFORM 800-READ-PLNFILE THRU 800-PLN-EXIT.
023200     PERFORM 260-COUNT-ONE-PLAN THRU 260-EXIT
023300         UNTIL EOF-PLN.
023400     PERFORM 300-FIND-MAX-ORIGIN THRU 300-EXIT.
023500     PERFORM 310-FIND-MAX-CATEGORY THRU 310-EXIT.
023600     PERFORM 900-WRITE-STATRPT THRU 900-EXIT.
023700     PERFORM 400-FIND-ORPHANS THRU 400-EXIT.
023800     PERFORM 950-WRITE-ORPHAN-TOTAL THRU 950-EXIT.
023900     CLOSE INGFILE RECFILE RINFILE PLNFILE STATRPT.
024000     MOVE ZERO TO RETURN-CODE.
024100     GOBACK.
024200******************************************************************
024300* 100 - LOAD THE INGREDIENT MASTER TO A TABLE (NAME AND REFERENCE*
024400* COUNT LOOKUP) AND BUILD THE CATEGORY COUNT TABLE AT THE SAME   *
024500* TIME - ONE PASS OVER INGFILE SERVES BOTH.                      *
024600******************************************************************
024700 100-LOAD-ING-TABLE.
024800     MOVE ZERO TO WS-ING-TABLE-COUNT.
024900     READ INGFILE
025000         AT END MOVE 'YES' TO WS-EOF-ING-SW
025100         GO TO 100-EXIT.
025200     PERFORM 105-ADD-ING-ROW THRU 105-EXIT
025300         UNTIL EOF-ING.
025400 100-EXIT.
025500     EXIT.
025600 105-ADD-ING-ROW.
025700     ADD 1 TO WS-ING-TABLE-COUNT.
025800     ADD 1 TO WS-INGREDIENT-COUNT.
025900     SET ING-TBL-IX TO WS-ING-TABLE-COUNT.
026000     MOVE ING-ID   TO WS-ING-ID-TBL   (ING-TBL-IX).
026100     MOVE ING-NAME TO WS-ING-NAME-TBL (ING-TBL-IX).
026200     MOVE ZERO     TO WS-ING-REF-CNT-TBL (ING-TBL-IX).
026300     PERFORM 220-ACCUM-CATEGORY-TABLE THRU 220-EXIT.
026400     READ INGFILE
026500         AT END MOVE 'YES' TO WS-EOF-ING-SW.
026600 105-EXIT.
026700     EXIT.
026800******************************************************************
026900* 220 - FIND THIS INGREDIENT'S CATEGORY IN THE CATEGORY TABLE,   *
027000* BUMPING ITS COUNT, OR ADD A NEW ROW WHEN THE CATEGORY IS FIRST *
027100* SEEN.  THE TABLE IS SCANNED LINEARLY - IT IS NOT KEYED.        *
027200******************************************************************
027300 220-ACCUM-CATEGORY-TABLE.
027400     MOVE ZERO TO WS-SAVE-SUB.
027500     SET CAT-TBL-IX TO 1.
027600     PERFORM 225-SCAN-ONE-CATEGORY THRU 225-EXIT
027700         VARYING CAT-TBL-IX FROM 1 BY 1
027800         UNTIL CAT-TBL-IX > WS-CAT-TABLE-COUNT
027900         OR WS-SAVE-SUB NOT = ZERO.
028000     IF WS-SAVE-SUB = ZERO
028100         ADD 1 TO WS-CAT-TABLE-COUNT
028200         SET CAT-TBL-IX TO WS-CAT-TABLE-COUNT
028300         MOVE ING-CATEGORY TO WS-CAT-NAME-TBL  (CAT-TBL-IX)
028400         MOVE 1            TO WS-CAT-COUNT-TBL (CAT-TBL-IX)
028500     ELSE
028600         SET CAT-TBL-IX TO WS-SAVE-SUB
028700         ADD 1 TO WS-CAT-COUNT-TBL (CAT-TBL-IX)
028800     END-IF.
028900 220-EXIT.
029000     EXIT.
029100 225-SCAN-ONE-CATEGORY.
029200     IF WS-CAT-NAME-TBL (CAT-TBL-IX) = ING-CATEGORY
029300         SET WS-SAVE-SUB TO CAT-TBL-IX
029400     END-IF.
029500 225-EXIT.
029600     EXIT.
029700******************************************************************
029800* 200 - ONE RECIPE: BUMP THE RECIPE COUNT AND FOLD THE RECIPE'S  *
029900* ORIGIN INTO THE ORIGIN COUNT TABLE.                             *
030000******************************************************************
030100 200-COUNT-PASS.
030200     ADD 1 TO WS-RECIPE-COUNT.
030300     PERFORM 210-ACCUM-ORIGIN-TABLE THRU 210-EXIT.
030400     PERFORM 800-READ-RECFILE THRU 800-EXIT.
030500 200-EXIT.
030600     EXIT.
030700 210-ACCUM-ORIGIN-TABLE.
030800     MOVE ZERO TO WS-SAVE-SUB.
030900     SET ORG-TBL-IX TO 1.
031000     PERFORM 215-SCAN-ONE-ORIGIN THRU 215-EXIT
031100         VARYING ORG-TBL-IX FROM 1 BY 1
031200         UNTIL ORG-TBL-IX > WS-ORG-TABLE-COUNT
031300         OR WS-SAVE-SUB NOT = ZERO.
031400     IF WS-SAVE-SUB = ZERO
031500         ADD 1 TO WS-ORG-TABLE-COUNT
031600         SET ORG-TBL-IX TO WS-ORG-TABLE-COUNT
031700         MOVE REC-ORIGIN   TO WS-ORG-NAME-TBL  (ORG-TBL-IX)
031800         MOVE 1            TO WS-ORG-COUNT-TBL (ORG-TBL-IX)
031900     ELSE
032000         SET ORG-TBL-IX TO WS-SAVE-SUB
032100         ADD 1 TO WS-ORG-COUNT-TBL (ORG-TBL-IX)
032200     END-IF.
032300 210-EXIT.
032400     EXIT.
032500 215-SCAN-ONE-ORIGIN.
032600     IF WS-ORG-NAME-TBL (ORG-TBL-IX) = REC-ORIGIN
032700         SET WS-SAVE-SUB TO ORG-TBL-IX
032800     END-IF.
032900 215-EXIT.
033000     EXIT.
033100******************************************************************
033200* 240 - ONE RECIPE-INGREDIENT LINE: FIND ITS INGREDIENT IN THE   *
033300* MASTER TABLE AND BUMP THAT ROW'S REFERENCE COUNT BY ONE.  AN   *
033400* INGREDIENT ID NOT ON FILE IS SIMPLY IGNORED - NUTRCALC ALREADY *
033500* REPORTS THOSE AS LINES IN ERROR.                                *
033600******************************************************************
033700 240-MARK-ING-REFERENCED.
033800     MOVE 'NO ' TO WS-ING-FOUND-SW.
033900     SEARCH ALL WS-ING-ENTRY
034000         AT END
034100             MOVE 'NO ' TO WS-ING-FOUND-SW
034200         WHEN WS-ING-ID-TBL (ING-TBL-IX) = RIN-ING-ID
034300             MOVE 'YES' TO WS-ING-FOUND-SW.
034400     IF ING-FOUND-IN-TBL
034500         ADD 1 TO WS-ING-REF-CNT-TBL (ING-TBL-IX)
034600     END-IF.
034700     PERFORM 800-READ-RINFILE THRU 800-RIN-EXIT.
034800 240-EXIT.
034900     EXIT.
035000 260-COUNT-ONE-PLAN.
035100     ADD 1 TO WS-PLAN-COUNT.
035200     PERFORM 800-READ-PLNFILE THRU 800-PLN-EXIT.
035300 260-EXIT.
035400     EXIT.
035500******************************************************************
035600* 300 - LINEAR MAX-SEARCH OF THE ORIGIN TABLE.  ONLY A COUNT     *
035700* STRICTLY GREATER THAN THE CURRENT MAXIMUM REPLACES IT, SO THE  *
035800* FIRST ORIGIN ENCOUNTERED WINS A TIE.                            *
036000******************************************************************
036100 300-FIND-MAX-ORIGIN.
036200     MOVE ZERO   TO WS-MAX-ORG-COUNT.
036300     MOVE SPACES TO WS-MAX-ORG-NAME.
036400     IF WS-ORG-TABLE-COUNT = ZERO
036500         GO TO 300-EXIT
036600     END-IF.
036700     PERFORM 305-TEST-ONE-ORIGIN THRU 305-EXIT
036800         VARYING ORG-TBL-IX FROM 1 BY 1
036900         UNTIL ORG-TBL-IX > WS-ORG-TABLE-COUNT.
037000 300-EXIT.
037100     EXIT.
037200 305-TEST-ONE-ORIGIN.
037300     IF WS-ORG-COUNT-TBL (ORG-TBL-IX) > WS-MAX-ORG-COUNT
037400         MOVE WS-ORG-COUNT-TBL (ORG-TBL-IX) TO WS-MAX-ORG-COUNT
037500         MOVE WS-ORG-NAME-TBL  (ORG-TBL-IX) TO WS-MAX-ORG-NAME
037600     END-IF.
037700 305-EXIT.
037800     EXIT.
037900******************************************************************
038000* 310 - SAME MAX-SEARCH SHAPE AS 300 ABOVE, OVER THE CATEGORY    *
038100* TABLE INSTEAD OF THE ORIGIN TABLE.                              *
038200******************************************************************
038300 310-FIND-MAX-CATEGORY.
038400     MOVE ZERO   TO WS-MAX-CAT-COUNT.
038500     MOVE SPACES TO WS-MAX-CAT-NAME.
038600     IF WS-CAT-TABLE-COUNT = ZERO
038700         GO TO 310-EXIT
038800     END-IF.
038900     PERFORM 315-TEST-ONE-CATEGORY THRU 315-EXIT
039000         VARYING CAT-TBL-IX FROM 1 BY 1
039100         UNTIL CAT-TBL-IX > WS-CAT-TABLE-COUNT.
039200 310-EXIT.
039300     EXIT.
039400 315-TEST-ONE-CATEGORY.
039500     IF WS-CAT-COUNT-TBL (CAT-TBL-IX) > WS-MAX-CAT-COUNT
039600         MOVE WS-CAT-COUNT-TBL (CAT-TBL-IX) TO WS-MAX-CAT-COUNT
039700         MOVE WS-CAT-NAME-TBL  (CAT-TBL-IX) TO WS-MAX-CAT-NAME
039800     END-IF.
039900 315-EXIT.
040000     EXIT.
040100******************************************************************
040200* 400 - WALK THE INGREDIENT TABLE AND LIST EVERY ROW WHOSE       *
040300* REFERENCE COUNT IS STILL ZERO AFTER THE WHOLE OF RINFILE HAS   *
040400* BEEN SCANNED.  AN EMPTY INGREDIENT FILE PRINTS THE NONE MARKER.*
040500******************************************************************
040600 400-FIND-ORPHANS.
040700     IF WS-ING-TABLE-COUNT = ZERO
040800         WRITE STA-PRINT-LINE FROM DL-NONE-FOUND
040900             AFTER ADVANCING 1 LINE
041000         GO TO 400-EXIT
041100     END-IF.
041200     PERFORM 405-TEST-ONE-INGREDIENT THRU 405-EXIT
041300         VARYING ING-TBL-IX FROM 1 BY 1
041400         UNTIL ING-TBL-IX > WS-ING-TABLE-COUNT.
041500     IF WS-ORPHAN-COUNT = ZERO
041600         WRITE STA-PRINT-LINE FROM DL-NONE-FOUND
041700             AFTER ADVANCING 1 LINE
041800     END-IF.
041900 400-EXIT.
042000     EXIT.
042100 405-TEST-ONE-INGREDIENT.
042200     IF WS-ING-REF-CNT-TBL (ING-TBL-IX) = ZERO
042300         ADD 1 TO WS-ORPHAN-COUNT
042400         MOVE WS-ING-ID-TBL   (ING-TBL-IX) TO ORPH-ID-DL
042500         MOVE WS-ING-NAME-TBL (ING-TBL-IX) TO ORPH-NAME-DL
042600         WRITE STA-PRINT-LINE FROM DL-ORPHAN-DETAIL
042700             AFTER ADVANCING 1 LINE
042800     END-IF.
042900 405-EXIT.
043000     EXIT.
043100******************************************************************
043200* 900 - WRITE THE HEADING, THE THREE ENTITY COUNTS, THE TWO      *
043300* MOST-POPULAR/MOST-USED LINES, AND THE ORPHAN-SECTION HEADING.  *
043400******************************************************************
043500 900-WRITE-STATRPT.
043600     ADD 1 TO WS-PAGE-COUNT.
043700     MOVE WS-PAGE-COUNT     TO RPT-PAGE-NO.
043800     WRITE STA-PRINT-LINE FROM HL-HEADER-1
043900         AFTER ADVANCING TOP-OF-FORM.
044000     MOVE WS-RECIPE-COUNT     TO CNT-RECIPE-CL.
044100     WRITE STA-PRINT-LINE FROM CL-COUNT-1
044200         AFTER ADVANCING 2.
044300     MOVE WS-INGREDIENT-COUNT TO CNT-ING-CL.
044400     WRITE STA-PRINT-LINE FROM CL-COUNT-2
044500         AFTER ADVANCING 1.
044600     MOVE WS-PLAN-COUNT       TO CNT-PLAN-CL.
044700     WRITE STA-PRINT-LINE FROM CL-COUNT-3
044800         AFTER ADVANCING 1.
044900     IF WS-ORG-TABLE-COUNT = ZERO
045000         MOVE 'NONE'          TO MOST-ORG-NAME-ML
045100     ELSE
045200         MOVE WS-MAX-ORG-NAME TO MOST-ORG-NAME-ML
045300     END-IF.
045400     MOVE WS-MAX-ORG-COUNT    TO MOST-ORG-CNT-ML.
045500     WRITE STA-PRINT-LINE FROM ML-MOST-ORIGIN
045600         AFTER ADVANCING 2.
045700     IF WS-CAT-TABLE-COUNT = ZERO
045800         MOVE 'NONE'          TO MOST-CAT-NAME-ML
045900     ELSE
046000         MOVE WS-MAX-CAT-NAME TO MOST-CAT-NAME-ML
046100     END-IF.
046200     MOVE WS-MAX-CAT-COUNT    TO MOST-CAT-CNT-ML.
046300     WRITE STA-PRINT-LINE FROM ML-MOST-CATEGORY
046400         AFTER ADVANCING 1.
046500     WRITE STA-PRINT-LINE FROM HL-ORPHAN-HDR
046600         AFTER ADVANCING 2.
046700 900-EXIT.
046800     EXIT.
046900 950-WRITE-ORPHAN-TOTAL.
047000     MOVE WS-ORPHAN-COUNT TO ORPH-CNT-TL.
047100     WRITE STA-PRINT-LINE FROM TL-ORPHAN-TOTAL AFTER ADVANCING 2.
047200 950-EXIT.
047300     EXIT.
047400 800-READ-RECFILE.
047500     READ RECFILE
047600         AT END MOVE 'YES' TO WS-EOF-REC-SW.
047700 800-EXIT.
047800     EXIT.
047900 800-READ-RINFILE.
048000     READ RINFILE
048100         AT END MOVE 'YES' TO WS-EOF-RIN-SW.
048200 800-RIN-EXIT.
048300     EXIT.
048400 800-READ-PLNFILE.
048500     READ PLNFILE
048600         AT END MOVE 'YES' TO WS-EOF-PLN-SW.
048700 800-PLN-EXIT.
048800     EXIT.
