000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NUTRCALC.
000300 AUTHOR.        R HARGROVE.
000400 INSTALLATION.  KITCHENCRAFT DP CENTER.
000500 DATE-WRITTEN.  03/11/86.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO PRODUCE THE RECIPE NUTRITION REPORT.  LOADS   *
001100*  THE INGREDIENT MASTER INTO A SEARCHED TABLE, THEN READS       *
001200*  RECIPE HEADERS AND THEIR INGREDIENT LINES SEQUENTIALLY (BOTH  *
001300*  SORTED BY ID), ACCUMULATES THE 31 PER-100-GRAM NUTRIENTS FOR  *
001400*  EACH RECIPE, CONVERTS TO PER-PORTION VALUES, AND WRITES THE   *
001500*  NUTRPT DETAIL AND TOTAL LINES.  ALSO COMPUTES EACH RECIPE'S   *
001600*  TOTAL PREPARATION TIME (PREP + COOK + REST).                  *
001700******************************************************************
001800*                    C H A N G E   L O G                        *
001900******************************************************************
002000* 03/11/86  R.HARGROVE   ORIGINAL PROGRAM - REQUEST KC-0012      *
002100* 08/02/87  R.HARGROVE   ADDED TOTAL-TIME CALC PER DIETETICS REQ KC-0055
002200* 04/19/90  R.HARGROVE   BINARY SEARCH ON ING TABLE - PERF FIX   KC-0141
002300* 02/14/92  J.MBEKI      UNKNOWN-INGREDIENT LINES NOW COUNTED    KC-0203
002400*                        AS ERRORS INSTEAD OF ABENDING THE STEP  KC-0203
002500* 09/02/91  R.HARGROVE   ING-DATA-SOURCE 'N' FLAG HANDLING ADDED KC-0177
002600* 11/30/93  R.HARGROVE   "NOT AVAILABLE" RULE FOR ZERO/NEG TOTAL KC-0234
002700* 07/14/98  L.OKAFOR     Y2K REVIEW - RUN DATE ALREADY 4-DIGIT   KC2K014
002800*                        YEAR, NO CHANGE REQUIRED                KC2K014
002900* 03/09/99  L.OKAFOR     GRAND TOTAL ENERGY CONTROL TOTAL ADDED  KC2K051
003000* 06/21/02  B.TSAI       ING TABLE ENLARGED TO 2000 ROWS         KC3311
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-390.
003500 OBJECT-COMPUTER.   IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT INGFILE  ASSIGN TO UT-S-INGFILE.
004100     SELECT RECFILE  ASSIGN TO UT-S-RECFILE.
004200     SELECT RINFILE  ASSIGN TO UT-S-RINFILE.
004300     SELECT NUTRPT   ASSIGN TO UT-S-NUTRPT.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  INGFILE
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD
004900     BLOCK CONTAINS 0 RECORDS
005000     DATA RECORD IS INGREDIENT-REC.
005100     COPY INGREC.
005200 FD  RECFILE
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS RECIPE-HDR-REC.
005700     COPY RECHDR.
005800 FD  RINFILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS RECIPE-ING-REC.
006300     COPY RECING.
006400 FD  NUTRPT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 132 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS NUTR-PRINT-LINE.
007000 01  NUTR-PRINT-LINE                 PIC X(132).
007100 WORKING-STORAGE SECTION.
007200 01  PROGRAM-INDICATOR-SWITCHES.
007300     05  WS-EOF-ING-SW               PIC X(03) VALUE 'NO '.
007400         88  EOF-ING                           VALUE 'YES'.
007500     05  WS-EOF-REC-SW               PIC X(03) VALUE 'NO '.
007600         88  EOF-REC                            VALUE 'YES'.
007700     05  WS-EOF-RIN-SW               PIC X(03) VALUE 'NO '.
007800         88  EOF-RIN                            VALUE 'YES'.
007900     05  WS-RIN-BUFFERED-SW          PIC X(03) VALUE 'NO '.
008000         88  RIN-IS-BUFFERED                    VALUE 'YES'.
008100     05  WS-LINE-MATCHED-SW          PIC X(03) VALUE 'NO '.
008200         88  LINE-MATCHES-RECIPE                VALUE 'YES'.
008300     05  FILLER                      PIC X(02)  VALUE SPACES.
008400 01  WS-REPORT-CONTROLS.
008500     05  WS-PAGE-COUNT               PIC S9(03) COMP VALUE ZERO.
008600     05  WS-LINES-PER-PAGE           PIC S9(02) COMP VALUE +50.
008700     05  WS-LINES-USED               PIC S9(02) COMP VALUE +51.
008800     05  WS-LINE-SPACING             PIC S9(01) COMP VALUE ZERO.
008900     05  FILLER                      PIC X(02)  VALUE SPACES.
009000 01  WS-RUN-DATE-FIELDS.
009100     05  WS-RUN-DATE.
009200         10  WS-RUN-YYYY             PIC 9(04).
009300         10  WS-RUN-MM               PIC 9(02).
009400         10  WS-RUN-DD               PIC 9(02).
009500     05  WS-RUN-TIME                PIC 9(08).
009600     05  FILLER                      PIC X(02)  VALUE SPACES.
009700 01  WS-RUN-DATE-ALT  REDEFINES WS-RUN-DATE-FIELDS.
009800     05  WS-RUN-DATE-NUM             PIC 9(08).
009900     05  FILLER                      PIC X(08).
010000 01  WS-INGREDIENT-TABLE.
010100     05  WS-ING-ENTRY  OCCURS 2000 TIMES
010200                       ASCENDING KEY IS WS-ING-ID-TBL
010300                       INDEXED BY ING-TBL-IX.
010400         10  WS-ING-ID-TBL           PIC 9(06).
010500         10  WS-ING-VALUE-TBL        PIC S9(05)V9(03)
010600                                     OCCURS 31 TIMES.
010700         10  WS-ING-FLAG-TBL         PIC X(01) OCCURS 31 TIMES.
010800     05  WS-ING-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
010900     05  FILLER                      PIC X(02)  VALUE SPACES.
011000 01  WS-ING-TABLE-ALT  REDEFINES WS-INGREDIENT-TABLE.
011100     05  FILLER                      PIC X(570000).
011200     05  FILLER                      PIC S9(04) COMP.
011300 01  WS-ACCUMULATORS.
011400     05  WS-RECP-READ-CTR            PIC 9(05) COMP VALUE ZERO.
011500     05  WS-LINE-READ-CTR            PIC 9(05) COMP VALUE ZERO.
011600     05  WS-LINE-ERR-CTR             PIC 9(05) COMP VALUE ZERO.
011700     05  WS-GRAND-ENERGY-TL          PIC S9(07)V9(03) COMP-3
011800                                     VALUE ZERO.
011900     05  FILLER                      PIC X(02)  VALUE SPACES.
012000 01  WS-RECIPE-WORK.
012100     05  WS-EFF-SERVINGS             PIC 9(03) VALUE ZERO.
012200     05  WS-LINE-RATIO               PIC S9(03)V9(06) COMP-3.
012300     05  WS-LINE-CONTRIB             PIC S9(07)V9(06) COMP-3.
012400     05  WS-NUTR-SUB                 PIC S9(02) COMP VALUE ZERO.
012500     05  FILLER                      PIC X(02)  VALUE SPACES.
012600 01  WS-NUTRIENT-TOTALS.
012700     05  WS-NUTR-TOTAL               PIC S9(07)V9(06) COMP-3
012800                                     OCCURS 31 TIMES.
012900     05  WS-NUTR-AVAIL-SW            PIC X(01) OCCURS 31 TIMES.
013000         88  WS-NUTR-IS-AVAIL            VALUE 'Y'.
013100         88  WS-NUTR-NOT-AVAIL           VALUE 'N'.
013200     05  WS-NUTR-PORTION             PIC S9(05)V9(03) COMP-3
013300                                     OCCURS 31 TIMES.
013400     05  FILLER                      PIC X(02)  VALUE SPACES.
013500 01  WS-NUTR-DISPLAY-AREA.
013600     05  WS-NUTR-COL  OCCURS 9 TIMES.
013700         10  WS-NUTR-COL-NUM         PIC ZZZZ9.999.
013800     05  FILLER                      PIC X(02)  VALUE SPACES.
013900 01  WS-NUTR-COL-ALPHA  REDEFINES WS-NUTR-DISPLAY-AREA.
014000     05  WS-NUTR-COL-TEXT            PIC X(09) OCCURS 9 TIMES.
014100******************************************************************
014200* PROGRAM REPORT LINES.
014300******************************************************************
014400     05  FILLER                      PIC X(02)  VALUE SPACES.
014500 01  HL-HEADER-1.
014600     05  FILLER            PIC X(01)  VALUE SPACES.
014700     05  FILLER            PIC X(25)
014800                  VALUE 'KITCHENCRAFT - NUTRPT    '.
014900     05  FILLER            PIC X(20)
015000                  VALUE 'NUTRITION REPORT AS OF '.
015100     05  RPT-DATE          PIC X(08).
015200     05  FILLER            PIC X(50)  VALUE SPACES.
015300     05  FILLER            PIC X(05)  VALUE 'PAGE '.
015400     05  RPT-PAGE-NO       PIC ZZZ.
015500     05  FILLER            PIC X(20)  VALUE SPACES.
015600 01  HL-HEADER-2.
015700     05  FILLER            PIC X(01)  VALUE SPACES.
015800     05  FILLER            PIC X(06)  VALUE 'RECIPE'.
015900     05  FILLER            PIC X(02)  VALUE SPACES.
016000     05  FILLER            PIC X(25)  VALUE 'NAME'.
016100     05  FILLER            PIC X(05)  VALUE 'SERV'.
016200     05  FILLER            PIC X(07)  VALUE 'ENERGY'.
016300     05  FILLER            PIC X(08)  VALUE 'CARBS'.
016400     05  FILLER            PIC X(08)  VALUE 'SUGARS'.
016500     05  FILLER            PIC X(08)  VALUE 'FIBER'.
016600     05  FILLER            PIC X(08)  VALUE 'FAT'.
016700     05  FILLER            PIC X(09)  VALUE 'SAT-FAT'.
016800     05  FILLER            PIC X(08)  VALUE 'PROTEIN'.
016900     05  FILLER            PIC X(08)  VALUE 'SALT'.
017000     05  FILLER            PIC X(08)  VALUE 'SODIUM'.
017100     05  FILLER            PIC X(10)  VALUE SPACES.
017200 01  DL-DETAIL.
017300     05  FILLER            PIC X(01)  VALUE SPACES.
017400     05  REC-ID-DL         PIC 9(06).
017500     05  FILLER            PIC X(01)  VALUE SPACES.
017600     05  REC-NAME-DL       PIC X(25).
017700     05  SERV-DL           PIC ZZ9.
017800     05  FILLER            PIC X(01)  VALUE SPACES.
017900     05  NUTR-COL-DL       PIC X(09)  OCCURS 9 TIMES.
018000 01  TL-TOTALS-1.
018100     05  FILLER            PIC X(01)  VALUE SPACES.
018200     05  FILLER            PIC X(30)
018300                  VALUE 'RECIPES PROCESSED..........  '.
018400     05  RECP-CTR-TL       PIC ZZ,ZZ9.
018500     05  FILLER            PIC X(70)  VALUE SPACES.
018600 01  TL-TOTALS-2.
018700     05  FILLER            PIC X(01)  VALUE SPACES.
018800     05  FILLER            PIC X(30)
018900                  VALUE 'INGREDIENT LINES PROCESSED..  '.
019000     05  LINE-CTR-TL       PIC ZZ,ZZ9.
019100     05  FILLER            PIC X(70)  VALUE SPACES.
019200 01  TL-TOTALS-3.
019300     05  FILLER            PIC X(01)  VALUE SPACES.
019400     05  FILLER            PIC X(30)
019500                  VALUE 'LINES IN ERROR (UNKNOWN ING).  '.
019600     05  ERR-CTR-TL        PIC ZZ,ZZ9.
019700     05  FILLER            PIC X(70)  VALUE SPACES.
019800 01  TL-TOTALS-4.
019900     05  FILLER            PIC X(01)  VALUE SPACES.
020000     05  FILLER            PIC X(30)
020100                  VALUE 'GRAND TOTAL PER-PORTION ENERGY'.
020200     05  ENERGY-GTL        PIC ZZ,ZZ9.999.
020300     05  FILLER            PIC X(70)  VALUE SPACES.
020400 PROCEDURE DIVISION.
020500 000-MAINLINE SECTION.
020600     OPEN INPUT  INGFILE
020700          INPUT  RECFILE
020800          INPUT  RINFILE
020900          OUTPUT NUTRPT.
021000     MOVE FUNCTION CURRENT-DATE TO WS-RUN-TIME.
021100     MOVE WS-RUN-TIME(1:8) TO WS-RUN-DATE-NUM.
021200     MOVE WS-RUN-DATE-NUM TO RPT-DATE.
021300     PERFORM 100-LOAD-ING-TABLE THRU 100-EXIT.
021400     PERFORM 800-READ-RECFILE THRU 800-EXIT.
021500     PERFORM 800-READ-RINFILE THRU 800-R-EXIT.
021600     PERFORM 200-PRSS-RECIPE THRU 200-EXIT
021700         UNTIL EOF-REC.
021800     PERFORM 900-WRITE-TOTALS THRU 900-EXIT.
021900     CLOSE INGFILE RECFILE RINFILE NUTRPT.
022000     MOVE ZERO TO RETURN-CODE.
022100     GOBACK.
022200 100-LOAD-ING-TABLE.
022300     MOVE ZERO TO WS-ING-TABLE-COUNT.
022400     READ INGFILE
022500         AT END MOVE 'YES' TO WS-EOF-ING-SW
022600         GO TO 100-EXIT.
022700     PERFORM UNTIL EOF-ING
022800         ADD 1 TO WS-ING-TABLE-COUNT
022900         SET ING-TBL-IX TO WS-ING-TABLE-COUNT
023000         MOVE ING-ID TO WS-ING-ID-TBL (ING-TBL-IX)
023100         PERFORM 110-COPY-NUTR-ELEM THRU 110-EXIT
023200             VARYING WS-NUTR-SUB FROM 1 BY 1
023300             UNTIL WS-NUTR-SUB > 31
023400         READ INGFILE
023500             AT END MOVE 'YES' TO WS-EOF-ING-SW.
023600 100-EXIT.
023700     EXIT.
023800 110-COPY-NUTR-ELEM.
023900     MOVE ING-NUTR-VALUE (WS-NUTR-SUB)
024000         TO WS-ING-VALUE-TBL (ING-TBL-IX WS-NUTR-SUB).
024100     MOVE ING-NUTR-FLAG (WS-NUTR-SUB)
024200         TO WS-ING-FLAG-TBL (ING-TBL-IX WS-NUTR-SUB).
024300 110-EXIT.
024400     EXIT.
024500 200-PRSS-RECIPE.
024600     ADD 1 TO WS-RECP-READ-CTR.
024700     PERFORM 310-CALC-TOTAL-TIME THRU 310-EXIT.
024800     MOVE REC-PERSON TO WS-EFF-SERVINGS.
024900     INITIALIZE WS-NUTRIENT-TOTALS.
025000     PERFORM 340-PRSS-REC-LINE THRU 340-EXIT
025100         UNTIL EOF-RIN
025200         OR RIN-RECIPE-ID NOT = REC-ID.
025300     PERFORM 360-CALC-PER-PORTION THRU 360-EXIT.
025400     PERFORM 380-WRITE-NUTR-LINE THRU 380-EXIT.
025500     PERFORM 800-READ-RECFILE THRU 800-EXIT.
025600 200-EXIT.
025700     EXIT.
025800 310-CALC-TOTAL-TIME.
025900     COMPUTE REC-TOTAL-TIME =
026000             REC-PREP-TIME + REC-COOK-TIME + REC-REST-TIME.
026100 310-EXIT.
026200     EXIT.
026300 340-PRSS-REC-LINE.
026400     ADD 1 TO WS-LINE-READ-CTR.
026500     IF RIN-QUANTITY > 0
026600         PERFORM 350-SEARCH-INGREDIENT THRU 350-EXIT
026700         IF LINE-MATCHES-RECIPE
026800             PERFORM 320-ACCUM-NUTRIENTS THRU 320-EXIT
026900         ELSE
027000             ADD 1 TO WS-LINE-ERR-CTR
027100         END-IF
027200     END-IF.
027300     PERFORM 800-READ-RINFILE THRU 800-R-EXIT.
027400 340-EXIT.
027500     EXIT.
027600 350-SEARCH-INGREDIENT.
027700     MOVE 'NO ' TO WS-LINE-MATCHED-SW.
027800     SEARCH ALL WS-ING-ENTRY
027900         AT END
028000             MOVE 'NO ' TO WS-LINE-MATCHED-SW
028100         WHEN WS-ING-ID-TBL (ING-TBL-IX) = RIN-ING-ID
028200             MOVE 'YES' TO WS-LINE-MATCHED-SW.
028300 350-EXIT.
028400     EXIT.
028500 320-ACCUM-NUTRIENTS.
028600     COMPUTE WS-LINE-RATIO ROUNDED = RIN-QUANTITY / 100.
028700     PERFORM 330-ACCUM-ONE-NUTR THRU 330-EXIT
028800         VARYING WS-NUTR-SUB FROM 1 BY 1
028900         UNTIL WS-NUTR-SUB > 31.
029000 320-EXIT.
029100     EXIT.
029200 330-ACCUM-ONE-NUTR.
029300     IF WS-ING-FLAG-TBL (ING-TBL-IX WS-NUTR-SUB) = 'Y'
029400         COMPUTE WS-LINE-CONTRIB =
029500           WS-ING-VALUE-TBL (ING-TBL-IX WS-NUTR-SUB)
029600             * WS-LINE-RATIO
029700         ADD WS-LINE-CONTRIB TO WS-NUTR-TOTAL (WS-NUTR-SUB)
029800     END-IF.
029900 330-EXIT.
030000     EXIT.
030100 360-CALC-PER-PORTION.
030200     PERFORM 370-CALC-ONE-PORTION THRU 370-EXIT
030300         VARYING WS-NUTR-SUB FROM 1 BY 1
030400         UNTIL WS-NUTR-SUB > 31.
030500     IF WS-NUTR-IS-AVAIL (1)
030600         ADD WS-NUTR-PORTION (1) TO WS-GRAND-ENERGY-TL.
030700 360-EXIT.
030800     EXIT.
030900 370-CALC-ONE-PORTION.
031000     IF WS-NUTR-TOTAL (WS-NUTR-SUB) > 0
031100         AND WS-EFF-SERVINGS > 0
031200         MOVE 'Y' TO WS-NUTR-AVAIL-SW (WS-NUTR-SUB)
031300         COMPUTE WS-NUTR-PORTION (WS-NUTR-SUB) ROUNDED =
031400             WS-NUTR-TOTAL (WS-NUTR-SUB) / WS-EFF-SERVINGS
031500     ELSE
031600         MOVE 'N' TO WS-NUTR-AVAIL-SW (WS-NUTR-SUB)
031700     END-IF.
031800 370-EXIT.
031900     EXIT.
032000 380-WRITE-NUTR-LINE.
032100     IF WS-LINES-USED >= WS-LINES-PER-PAGE
032200         PERFORM 955-HEADINGS THRU 955-EXIT.
032300     MOVE REC-ID TO REC-ID-DL.
032400     MOVE REC-NAME (1:25) TO REC-NAME-DL.
032500     MOVE WS-EFF-SERVINGS TO SERV-DL.
032600     PERFORM 390-BUILD-ONE-COL THRU 390-EXIT
032700         VARYING WS-NUTR-SUB FROM 1 BY 1
032800         UNTIL WS-NUTR-SUB > 9.
032900     WRITE NUTR-PRINT-LINE FROM DL-DETAIL
033000         AFTER ADVANCING 1 LINE.
033100     ADD 1 TO WS-LINES-USED.
033200 380-EXIT.
033300     EXIT.
033400 390-BUILD-ONE-COL.
033500     IF WS-NUTR-IS-AVAIL (WS-NUTR-SUB)
033600         MOVE WS-NUTR-PORTION (WS-NUTR-SUB)
033700             TO WS-NUTR-COL-NUM (WS-NUTR-SUB)
033800     ELSE
033900         MOVE SPACES TO WS-NUTR-COL-TEXT (WS-NUTR-SUB)
034000     END-IF.
034100     MOVE WS-NUTR-COL-TEXT (WS-NUTR-SUB)
034200         TO NUTR-COL-DL (WS-NUTR-SUB).
034300 390-EXIT.
034400     EXIT.
034500 900-WRITE-TOTALS.
034600     MOVE WS-RECP-READ-CTR TO RECP-CTR-TL.
034700     MOVE WS-LINE-READ-CTR TO LINE-CTR-TL.
034800     MOVE WS-LINE-ERR-CTR  TO ERR-CTR-TL.
034900     MOVE WS-GRAND-ENERGY-TL TO ENERGY-GTL.
035000     WRITE NUTR-PRINT-LINE FROM TL-TOTALS-1 AFTER ADVANCING 2.
035100     WRITE NUTR-PRINT-LINE FROM TL-TOTALS-2 AFTER ADVANCING 1.
035200     WRITE NUTR-PRINT-LINE FROM TL-TOTALS-3 AFTER ADVANCING 1.
035300     WRITE NUTR-PRINT-LINE FROM TL-TOTALS-4 AFTER ADVANCING 1.
035400 900-EXIT.
035500     EXIT.
035600 800-READ-RECFILE.
035700     READ RECFILE
035800         AT END MOVE 'YES' TO WS-EOF-REC-SW.
035900 800-EXIT.
036000     EXIT.
036100 800-READ-RINFILE.
036200     IF NOT EOF-RIN
036300         READ RINFILE
036400             AT END MOVE 'YES' TO WS-EOF-RIN-SW.
036500 800-R-EXIT.
036600     EXIT.
036700 955-HEADINGS.
036800     ADD 1 TO WS-PAGE-COUNT.
036900     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
037000     WRITE NUTR-PRINT-LINE FROM HL-HEADER-1
037100         AFTER ADVANCING TOP-OF-FORM.
037200     WRITE NUTR-PRINT-LINE FROM HL-HEADER-2
037300         AFTER ADVANCING 2.
037400     MOVE 3 TO WS-LINES-USED.
037500 955-EXIT.
037600     EXIT.
