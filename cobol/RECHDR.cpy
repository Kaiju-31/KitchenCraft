000100******************************************************************
000200*    RECHDR   --  RECIPE HEADER RECORD                           *
000300*                 COPY MEMBER FOR RECFILE                        *
000400*----------------------------------------------------------------*
000500*    ONE RECORD PER RECIPE.  REC-TOTAL-TIME IS CARRIED ON THE    *
000600*    RECORD BUT IS RECOMPUTED BY EVERY PROGRAM THAT READS IT -   *
000700*    SEE 310-CALC-TOTAL-TIME IN NUTRCALC AND 220-CALC-TOTAL-TIME *
000800*    IN SELRPT.  NEVER TRUST THE STORED VALUE FOR FILTERING.     *
000900*----------------------------------------------------------------*
001000* 03/11/86  R.HARGROVE   ORIGINAL COPY MEMBER - KC-0012          *
001100* 11/19/93  R.HARGROVE   ADDED REC-BABY-FRIENDLY PER DIETETICS   *
001200* 07/14/98  L.OKAFOR     Y2K REVIEW - NO DATE FIELDS ON RECORD   KC2K014
001300* 05/22/01  B.TSAI       REDEFINE FOR 2-PART NAME SEARCH SPLIT   KC3298
001400******************************************************************
001500 01  RECIPE-HDR-REC.
001600     05  REC-ID                      PIC 9(06).
001700     05  REC-NAME                    PIC X(40).
001800     05  REC-NAME-SRCH  REDEFINES REC-NAME.
001900         10  REC-NAME-FIRST-WORD     PIC X(15).
002000         10  FILLER                  PIC X(25).
002100     05  REC-TYPE                    PIC X(15).
002200     05  REC-ORIGIN                  PIC X(20).
002300     05  REC-PREP-TIME               PIC 9(04).
002400     05  REC-COOK-TIME               PIC 9(04).
002500     05  REC-REST-TIME               PIC 9(04).
002600     05  REC-TOTAL-TIME              PIC 9(04).
002700     05  REC-PERSON                  PIC 9(03).
002800     05  REC-BABY-FRIENDLY           PIC X(01).
002900         88  REC-IS-BABY-FRIENDLY        VALUE 'Y'.
003000         88  REC-NOT-BABY-FRIENDLY       VALUE 'N'.
003100     05  FILLER                      PIC X(15).
