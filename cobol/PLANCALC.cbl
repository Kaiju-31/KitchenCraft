000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PLANCALC.
000300 AUTHOR.        R HARGROVE.
000400 INSTALLATION.  KITCHENCRAFT DP CENTER.
000500 DATE-WRITTEN.  02/11/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO MAINTAIN MEAL-PLAN DATES.  PASS 1 REWRITES    *
001100*  PLN-END-DATE ON EVERY PLNFILE RECORD (START + 7*WEEKS - 1     *
001200*  DAYS, CALENDAR-CORRECT) AND LOADS A PLAN TABLE FOR LOOKUP.    *
001300*  PASS 2 READS THE COPY-PLAN CONTROL CARDS AND, FOR EACH ONE,   *
001400*  BUILDS A NEW PLAN HEADER (NAME PREFIXED "COPY OF") AND SHIFTS *
001500*  EVERY SCHEDULED RECIPE'S PLANNED DATE BY THE SAME NUMBER OF   *
001600*  DAYS THE START DATE MOVED.  DATE MATH IS DONE WITH THIS       *
001700*  SHOP'S OWN DAY-STEPPING ROUTINES - NO VENDOR DATE ROUTINE IS  *
001800*  CALLED.                                                       *
001900******************************************************************
002000*                    C H A N G E   L O G                        *
002100******************************************************************
002200* 02/11/94  R.HARGROVE   ORIGINAL PROGRAM - REQUEST KC-0309      *
002300* 08/30/95  R.HARGROVE   LEAP-YEAR TABLE FIX FOR CENTURY RULE    KC-0322
002400* 07/14/98  L.OKAFOR     Y2K REVIEW - DATES ALREADY 4-DIGIT YEAR KC2K021
002500*                        CENTURY-RULE LEAP TEST RECHECKED OK     KC2K021
002600* 03/30/00  B.TSAI       COPY-PLAN FUNCTION ADDED                KC3190
002700* 09/18/01  B.TSAI       PLAN TABLE LOADED DURING PASS 1 INSTEAD KC3298
002800*                        OF A SEPARATE RE-READ OF PLNFILE        KC3298
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-390.
003300 OBJECT-COMPUTER.   IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PLNFILE   ASSIGN TO UT-S-PLNFILE
003900              ORGANIZATION IS SEQUENTIAL
004000              ACCESS MODE  IS SEQUENTIAL.
004100     SELECT PRCFILE   ASSIGN TO UT-S-PRCFILE.
004200     SELECT CPYCTL    ASSIGN TO UT-S-CPYCTL.
004300     SELECT PLNOUT    ASSIGN TO UT-S-PLNOUT.
004400     SELECT PRCOUT    ASSIGN TO UT-S-PRCOUT.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  PLNFILE
004800     RECORDING MODE IS F
004900     LABEL RECORDS ARE STANDARD
005000     BLOCK CONTAINS 0 RECORDS
005100     DATA RECORD IS PLAN-HDR-REC.
005200     COPY PLNHDR.
005300 FD  PRCFILE
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS PLAN-RECIPE-REC.
005800     COPY PLNREC.
005900 FD  CPYCTL
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS CPY-CTL-CARD.
006400 01  CPY-CTL-CARD.
006500     05  CTL-SRC-PLAN-ID         PIC 9(06).
006600     05  CTL-NEW-PLAN-ID         PIC 9(06).
006700     05  CTL-NEW-START-DATE      PIC 9(08).
006800     05  FILLER                  PIC X(60).
006900 FD  PLNOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS PLN-NEW-HDR-REC.
007400 01  PLN-NEW-HDR-REC.
007500     05  FILLER                  PIC X(68).
007600 FD  PRCOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS PRC-NEW-REC.
008100 01  PRC-NEW-REC.
008200     05  FILLER                  PIC X(33).
008300 WORKING-STORAGE SECTION.
008400 01  PROGRAM-INDICATOR-SWITCHES.
008500     05  WS-EOF-PLN-SW               PIC X(03) VALUE 'NO '.
008600         88  EOF-PLN                           VALUE 'YES'.
008700     05  WS-EOF-PRC-SW               PIC X(03) VALUE 'NO '.
008800         88  EOF-PRC                           VALUE 'YES'.
008900     05  WS-EOF-CTL-SW               PIC X(03) VALUE 'NO '.
009000         88  EOF-CTL                           VALUE 'YES'.
009100     05  WS-SRC-FOUND-SW             PIC X(03) VALUE SPACES.
009200         88  SRC-PLAN-FOUND                    VALUE 'YES'.
009300     05  WS-SHIFT-SIGN-SW            PIC X(03) VALUE SPACES.
009400         88  SHIFT-IS-FORWARD                   VALUE 'FWD'.
009500         88  SHIFT-IS-BACKWARD                  VALUE 'BCK'.
009600     05  FILLER                      PIC X(02)  VALUE SPACES.
009700 01  WS-ACCUMULATORS.
009800     05  WS-PLN-READ-CTR             PIC 9(05) COMP VALUE ZERO.
009900     05  WS-CPY-READ-CTR             PIC 9(05) COMP VALUE ZERO.
010000     05  WS-CPY-ERR-CTR              PIC 9(05) COMP VALUE ZERO.
010100     05  WS-PRC-SHIFTED-CTR          PIC 9(05) COMP VALUE ZERO.
010200******************************************************************
010300* PLAN TABLE - LOADED DURING PASS 1, SEARCHED DURING PASS 2 TO   *
010400* FIND THE SOURCE PLAN A COPY REQUEST REFERS TO.                 *
010500******************************************************************
010600     05  FILLER                      PIC X(02)  VALUE SPACES.
010700 01  WS-PLAN-TABLE.
010800     05  WS-PLN-ENTRY  OCCURS 300 TIMES
010900                       ASCENDING KEY IS WS-PLN-ID-TBL
011000                       INDEXED BY PLN-TBL-IX.
011100         10  WS-PLN-ID-TBL           PIC 9(06).
011200         10  WS-PLN-NAME-TBL         PIC X(40).
011300         10  WS-PLN-START-TBL        PIC 9(08).
011400         10  WS-PLN-WEEKS-TBL        PIC 9(02).
011500     05  WS-PLN-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
011600     05  FILLER                      PIC X(02)  VALUE SPACES.
011700 01  WS-PLAN-TABLE-ALT  REDEFINES WS-PLAN-TABLE.
011800     05  FILLER                      PIC X(16800).
011900     05  FILLER                      PIC S9(04) COMP.
012000 01  WS-PRC-TABLE.
012100     05  WS-PRC-ENTRY  OCCURS 3000 TIMES
012200                       INDEXED BY PRC-TBL-IX.
012300         10  WS-PRC-PLAN-ID-TBL      PIC 9(06).
012400         10  WS-PRC-RECIPE-ID-TBL    PIC 9(06).
012500         10  WS-PRC-DATE-TBL         PIC 9(08).
012600         10  WS-PRC-MEAL-TBL         PIC X(10).
012700         10  WS-PRC-PERSON-TBL       PIC 9(03).
012800     05  WS-PRC-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
012900******************************************************************
013000* WORKING DATE FIELDS FOR THE DAY-STEPPING ROUTINES.             *
013100******************************************************************
013200     05  FILLER                      PIC X(02)  VALUE SPACES.
013300 01  WS-WORK-DATE-FIELDS.
013400     05  WS-WORK-DATE.
013500         10  WS-WORK-YYYY            PIC 9(04).
013600         10  WS-WORK-MM              PIC 9(02).
013700         10  WS-WORK-DD              PIC 9(02).
013800     05  WS-DAYS-TO-ADD              PIC S9(07) COMP.
013900     05  WS-STEP-COUNT               PIC S9(07) COMP.
014000     05  FILLER                      PIC X(02)  VALUE SPACES.
014100 01  WS-WORK-DATE-ALT  REDEFINES WS-WORK-DATE-FIELDS.
014200     05  WS-WORK-DATE-NUM            PIC 9(08).
014300     05  FILLER                      PIC X(04).
014400 01  WS-DAYS-IN-MONTH-TABLE.
014500     05  WS-DIM-TBL  PIC 9(02) OCCURS 12 TIMES VALUES
014600         31 28 31 30 31 30 31 31 30 31 30 31.
014700     05  FILLER                      PIC X(02)  VALUE SPACES.
014800 01  WS-DATE-DIFF-FIELDS.
014900     05  WS-DIFF-WORK-DATE           PIC 9(08).
015000     05  WS-DIFF-WORK-DATE-R  REDEFINES WS-DIFF-WORK-DATE.
015100         10  WS-DIFF-YYYY            PIC 9(04).
015200         10  WS-DIFF-MM              PIC 9(02).
015300         10  WS-DIFF-DD              PIC 9(02).
015400     05  WS-DIFF-DAYS                PIC S9(07) COMP.
015500     05  FILLER                      PIC X(02)  VALUE SPACES.
015600 01  WS-LEAP-TEST-FIELDS.
015700     05  WS-LEAP-QUOTIENT            PIC 9(06) COMP.
015800     05  WS-LEAP-REMAINDER           PIC 9(04) COMP.
015900     05  FILLER                      PIC X(02)  VALUE SPACES.
016000 01  WS-NEW-PLAN-WORK.
016100     05  WS-NEW-PLAN-NAME            PIC X(40).
016200     05  WS-SHIFT-DAYS               PIC S9(07) COMP.
016300     05  FILLER                      PIC X(02)  VALUE SPACES.
016400 PROCEDURE DIVISION.
016500 000-MAINLINE SECTION.
016600     OPEN I-O    PLNFILE
016700          INPUT  PRCFILE
016800          INPUT  CPYCTL
016900          OUTPUT PLNOUT
017000          OUTPUT PRCOUT.
017100     PERFORM 150-LOAD-PRC-TABLE THRU 150-EXIT.
017200     PERFORM 800-READ-PLNFILE THRU 800-EXIT.
017300     PERFORM 200-CREATE-PASS THRU 200-EXIT
017400         UNTIL EOF-PLN.
017500     PERFORM 800-READ-CPYCTL THRU 800-C-EXIT.
017600     PERFORM 400-COPY-PLAN THRU 400-EXIT
017700         UNTIL EOF-CTL.
017800     CLOSE PLNFILE PRCFILE CPYCTL PLNOUT PRCOUT.
017900     MOVE ZERO TO RETURN-CODE.
018000     GOBACK.
018100 150-LOAD-PRC-TABLE.
018200     MOVE ZERO TO WS-PRC-TABLE-COUNT.
018300     READ PRCFILE
018400         AT END MOVE 'YES' TO WS-EOF-PRC-SW
018500         GO TO 150-EXIT.
018600     PERFORM 160-ADD-PRC-ROW THRU 160-EXIT
018700         UNTIL EOF-PRC.
018800 150-EXIT.
018900     EXIT.
019000 160-ADD-PRC-ROW.
019100     ADD 1 TO WS-PRC-TABLE-COUNT.
019200     SET PRC-TBL-IX TO WS-PRC-TABLE-COUNT.
019300     MOVE PRC-PLAN-ID       TO WS-PRC-PLAN-ID-TBL (PRC-TBL-IX).
019400     MOVE PRC-RECIPE-ID     TO WS-PRC-RECIPE-ID-TBL (PRC-TBL-IX).
019500     MOVE PRC-PLANNED-DATE  TO WS-PRC-DATE-TBL (PRC-TBL-IX).
019600     MOVE PRC-MEAL-TYPE     TO WS-PRC-MEAL-TBL (PRC-TBL-IX).
019700     MOVE PRC-SCALED-PERSON TO WS-PRC-PERSON-TBL (PRC-TBL-IX).
019800     READ PRCFILE
019900         AT END MOVE 'YES' TO WS-EOF-PRC-SW.
020000 160-EXIT.
020100     EXIT.
020200 200-CREATE-PASS.
020300     ADD 1 TO WS-PLN-READ-CTR.
020400     PERFORM 300-CALC-END-DATE THRU 300-EXIT.
020500     REWRITE PLAN-HDR-REC.
020600     ADD 1 TO WS-PLN-TABLE-COUNT.
020700     SET PLN-TBL-IX TO WS-PLN-TABLE-COUNT.
020800     MOVE PLN-ID             TO WS-PLN-ID-TBL (PLN-TBL-IX).
020900     MOVE PLN-NAME           TO WS-PLN-NAME-TBL (PLN-TBL-IX).
021000     MOVE PLN-START-DATE     TO WS-PLN-START-TBL (PLN-TBL-IX).
021100     MOVE PLN-DURATION-WEEKS TO WS-PLN-WEEKS-TBL (PLN-TBL-IX).
021200     PERFORM 800-READ-PLNFILE THRU 800-EXIT.
021300 200-EXIT.
021400     EXIT.
021500 300-CALC-END-DATE.
021600     COMPUTE WS-DAYS-TO-ADD = (7 * PLN-DURATION-WEEKS) - 1.
021700     MOVE PLN-START-DATE TO WS-WORK-DATE-NUM.
021800     PERFORM 310-ADD-DAYS-TO-DATE THRU 310-EXIT.
021900     MOVE WS-WORK-DATE-NUM TO PLN-END-DATE.
022000 300-EXIT.
022100     EXIT.
022200******************************************************************
022300* 310 ADDS WS-DAYS-TO-ADD DAYS TO THE DATE IN WS-WORK-DATE,       *
022400* ROLLING MONTHS AND YEARS AS NEEDED.  FEBRUARY'S TABLE ENTRY IS *
022500* BUMPED TO 29 FOR A LEAP YEAR BEFORE IT IS USED.  A NEGATIVE    *
022600* WS-DAYS-TO-ADD (COPY-PLAN SHIFTING A PLAN EARLIER) STEPS       *
022700* BACKWARD THROUGH 335 INSTEAD OF FORWARD THROUGH 330 - THE OLD  *
022800* VARYING ... BY -1 FORM ONLY EVER RAN 330 FORWARD, SO A         *
022900* NEGATIVE WS-DAYS-TO-ADD NEVER MOVED THE DATE AND 420-CALC-     *
023000* DATE-DIFF'S CALLER LOOPED FOREVER.                      KC3422*
023100******************************************************************
023200 310-ADD-DAYS-TO-DATE.
023300     PERFORM 320-FIX-FEBRUARY THRU 320-EXIT.
023400     IF WS-DAYS-TO-ADD < 0
023500         COMPUTE WS-STEP-COUNT = ZERO - WS-DAYS-TO-ADD
023600         PERFORM 335-SUBTRACT-ONE-DAY THRU 335-EXIT
023700             VARYING WS-STEP-COUNT FROM WS-STEP-COUNT BY -1
023800             UNTIL WS-STEP-COUNT <= 0
023900     ELSE
024000         PERFORM 330-ADD-ONE-DAY THRU 330-EXIT
024100             VARYING WS-STEP-COUNT FROM WS-DAYS-TO-ADD BY -1
024200             UNTIL WS-STEP-COUNT <= 0
024300     END-IF.
024400 310-EXIT.
024500     EXIT.
024600******************************************************************
024700* 320 SETS THE FEBRUARY ENTRY OF THE MONTH TABLE FOR THE YEAR    *
024800* CURRENTLY IN WS-WORK-YYYY.  LEAP RULE: DIVISIBLE BY 4, EXCEPT  *
024900* CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.            *
025000******************************************************************
025100 320-FIX-FEBRUARY.
025200     DIVIDE WS-WORK-YYYY BY 400 GIVING WS-LEAP-QUOTIENT
025300         REMAINDER WS-LEAP-REMAINDER.
025400     IF WS-LEAP-REMAINDER = 0
025500         MOVE 29 TO WS-DIM-TBL (2)
025600     ELSE
025700         DIVIDE WS-WORK-YYYY BY 100 GIVING WS-LEAP-QUOTIENT
025800             REMAINDER WS-LEAP-REMAINDER
025900         IF WS-LEAP-REMAINDER = 0
026000             MOVE 28 TO WS-DIM-TBL (2)
026100         ELSE
026200             DIVIDE WS-WORK-YYYY BY 4 GIVING WS-LEAP-QUOTIENT
026300                 REMAINDER WS-LEAP-REMAINDER
026400             IF WS-LEAP-REMAINDER = 0
026500                 MOVE 29 TO WS-DIM-TBL (2)
026600             ELSE
026700                 MOVE 28 TO WS-DIM-TBL (2)
026800             END-IF
026900         END-IF
027000     END-IF.
027100 320-EXIT.
027200     EXIT.
027300 330-ADD-ONE-DAY.
027400     IF WS-WORK-DD < WS-DIM-TBL (WS-WORK-MM)
027500         ADD 1 TO WS-WORK-DD
027600     ELSE
027700         MOVE 1 TO WS-WORK-DD
027800         IF WS-WORK-MM < 12
027900             ADD 1 TO WS-WORK-MM
028000         ELSE
028100             MOVE 1 TO WS-WORK-MM
028200             ADD 1 TO WS-WORK-YYYY
028300             PERFORM 320-FIX-FEBRUARY THRU 320-EXIT
028400         END-IF
028500     END-IF.
028600 330-EXIT.
028700     EXIT.
028800******************************************************************
028900* 335 IS THE MIRROR IMAGE OF 330 - STEPS WS-WORK-DATE BACK ONE    *
029000* DAY, BORROWING A MONTH (AND A YEAR, WHEN THE MONTH BORROWED    *
029100* FROM IS JANUARY) AS NEEDED.  FEBRUARY'S TABLE ENTRY IS REFIXED *
029200* FOR THE NEW MONTH'S YEAR BEFORE THE BORROWED-FROM MONTH'S DAY  *
029300* COUNT IS READ, SINCE CROSSING NEW YEAR'S ALSO CHANGES WHETHER  *
029400* THE COMING FEBRUARY IS A LEAP FEBRUARY.                KC3422*
029500******************************************************************
029600 335-SUBTRACT-ONE-DAY.
029700     IF WS-WORK-DD > 1
029800         SUBTRACT 1 FROM WS-WORK-DD
029900     ELSE
030000         IF WS-WORK-MM > 1
030100             SUBTRACT 1 FROM WS-WORK-MM
030200         ELSE
030300             MOVE 12 TO WS-WORK-MM
030400             SUBTRACT 1 FROM WS-WORK-YYYY
030500         END-IF
030600         PERFORM 320-FIX-FEBRUARY THRU 320-EXIT
030700         MOVE WS-DIM-TBL (WS-WORK-MM) TO WS-WORK-DD
030800     END-IF.
030900 335-EXIT.
031000     EXIT.
031100******************************************************************
031200* 400 SERIES - COPY-PLAN PROCESSING, DRIVEN BY ONE CARD PER NEW  *
031300* PLAN.  THE SOURCE PLAN MUST ALREADY BE IN THE PLAN TABLE (IT   *
031400* IS, SINCE PASS 1 LOADS EVERY PLNFILE RECORD BEFORE PASS 2 ANY  *
031500* CARD IS READ).  SHIFTED ROWS GO TO PLNOUT/PRCOUT FOR A LATER   *
031600* SORT/MERGE STEP TO FOLD INTO PLNFILE/PRCFILE FOR NEXT RUN.     *
031700******************************************************************
031800 400-COPY-PLAN.
031900     ADD 1 TO WS-CPY-READ-CTR.
032000     PERFORM 410-FIND-SOURCE-PLAN THRU 410-EXIT.
032100     IF SRC-PLAN-FOUND
032200         PERFORM 420-CALC-DATE-DIFF THRU 420-EXIT
032300         PERFORM 430-WRITE-NEW-HEADER THRU 430-EXIT
032400         PERFORM 440-SHIFT-PRC-DATES THRU 440-EXIT
032500             VARYING PRC-TBL-IX FROM 1 BY 1
032600             UNTIL PRC-TBL-IX > WS-PRC-TABLE-COUNT
032700     ELSE
032800         ADD 1 TO WS-CPY-ERR-CTR
032900     END-IF.
033000     PERFORM 800-READ-CPYCTL THRU 800-C-EXIT.
033100 400-EXIT.
033200     EXIT.
033300 410-FIND-SOURCE-PLAN.
033400     MOVE 'NO ' TO WS-SRC-FOUND-SW.
033500     SET PLN-TBL-IX TO 1.
033600     SEARCH ALL WS-PLN-ENTRY
033700         AT END
033800             MOVE 'NO ' TO WS-SRC-FOUND-SW
033900         WHEN WS-PLN-ID-TBL (PLN-TBL-IX) = CTL-SRC-PLAN-ID
034000             MOVE 'YES' TO WS-SRC-FOUND-SW.
034100 410-EXIT.
034200     EXIT.
034300 420-CALC-DATE-DIFF.
034400     MOVE WS-PLN-START-TBL (PLN-TBL-IX) TO WS-DIFF-WORK-DATE.
034500     MOVE ZERO TO WS-DIFF-DAYS.
034600     IF CTL-NEW-START-DATE >= WS-DIFF-WORK-DATE
034700         MOVE 'FWD' TO WS-SHIFT-SIGN-SW
034800     ELSE
034900         MOVE 'BCK' TO WS-SHIFT-SIGN-SW
035000     END-IF.
035100     PERFORM 425-STEP-ONE-DAY THRU 425-EXIT
035200         UNTIL WS-DIFF-WORK-DATE = CTL-NEW-START-DATE.
035300     IF SHIFT-IS-FORWARD
035400         MOVE WS-DIFF-DAYS TO WS-SHIFT-DAYS
035500     ELSE
035600         COMPUTE WS-SHIFT-DAYS = ZERO - WS-DIFF-DAYS
035700     END-IF.
035800 420-EXIT.
035900     EXIT.
036000 425-STEP-ONE-DAY.
036100     MOVE WS-DIFF-YYYY TO WS-WORK-YYYY.
036200     MOVE WS-DIFF-MM   TO WS-WORK-MM.
036300     MOVE WS-DIFF-DD   TO WS-WORK-DD.
036400     IF SHIFT-IS-FORWARD
036500         MOVE 1 TO WS-DAYS-TO-ADD
036600     ELSE
036700         MOVE -1 TO WS-DAYS-TO-ADD
036800     END-IF.
036900     PERFORM 310-ADD-DAYS-TO-DATE THRU 310-EXIT.
037000     MOVE WS-WORK-DATE-NUM TO WS-DIFF-WORK-DATE.
037100     ADD 1 TO WS-DIFF-DAYS.
037200 425-EXIT.
037300     EXIT.
037400 430-WRITE-NEW-HEADER.
037500     MOVE SPACES TO WS-NEW-PLAN-NAME.
037600     STRING 'COPY OF ' DELIMITED BY SIZE
037700             WS-PLN-NAME-TBL (PLN-TBL-IX) DELIMITED BY SPACE
037800             INTO WS-NEW-PLAN-NAME.
037900     MOVE CTL-NEW-PLAN-ID        TO PLN-ID.
038000     MOVE WS-NEW-PLAN-NAME       TO PLN-NAME.
038100     MOVE CTL-NEW-START-DATE     TO PLN-START-DATE.
038200     MOVE WS-PLN-WEEKS-TBL (PLN-TBL-IX) TO PLN-DURATION-WEEKS.
038300     PERFORM 300-CALC-END-DATE THRU 300-EXIT.
038400     WRITE PLN-NEW-HDR-REC FROM PLAN-HDR-REC.
038500 430-EXIT.
038600     EXIT.
038700 440-SHIFT-PRC-DATES.
038800     IF WS-PRC-PLAN-ID-TBL (PRC-TBL-IX) = CTL-SRC-PLAN-ID
038900         MOVE WS-PRC-DATE-TBL (PRC-TBL-IX) TO WS-WORK-DATE-NUM
039000         MOVE WS-SHIFT-DAYS TO WS-DAYS-TO-ADD
039100         PERFORM 310-ADD-DAYS-TO-DATE THRU 310-EXIT
039200         MOVE CTL-NEW-PLAN-ID TO PRC-PLAN-ID
039300         MOVE WS-PRC-RECIPE-ID-TBL (PRC-TBL-IX) TO PRC-RECIPE-ID
039400         MOVE WS-WORK-DATE-NUM TO PRC-PLANNED-DATE
039500         MOVE WS-PRC-MEAL-TBL (PRC-TBL-IX) TO PRC-MEAL-TYPE
039600         MOVE WS-PRC-PERSON-TBL (PRC-TBL-IX) TO PRC-SCALED-PERSON
039700         WRITE PRC-NEW-REC FROM PLAN-RECIPE-REC
039800         ADD 1 TO WS-PRC-SHIFTED-CTR
039900     END-IF.
040000 440-EXIT.
040100     EXIT.
040200 800-READ-PLNFILE.
040300     READ PLNFILE
040400         AT END MOVE 'YES' TO WS-EOF-PLN-SW.
040500 800-EXIT.
040600     EXIT.
040700 800-READ-CPYCTL.
040800     READ CPYCTL
040900         AT END MOVE 'YES' TO WS-EOF-CTL-SW.
041000 800-C-EXIT.
041100     EXIT.
