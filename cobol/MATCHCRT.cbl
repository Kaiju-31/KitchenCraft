000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MATCHCRT.
000300 AUTHOR.        J SAYLES.
000400 INSTALLATION.  KITCHENCRAFT DP CENTER.
000500 DATE-WRITTEN.  05/09/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  SUBROUTINE TO TEST ONE RECIPE AGAINST THE SELECTION CRITERIA  *
001100*  CARD.  CALLED BY SELRPT ONCE PER RECIPE.  EVERY CRITERION IS  *
001200*  OPTIONAL - A BLANK/ZERO/EMPTY CRITERION IS TREATED AS "NO     *
001300*  FILTER" AND ALWAYS PASSES.  ALL PRESENT CRITERIA ARE ANDED    *
001400*  TOGETHER (CONJUNCTIVE).                                       *
001500*  LINKAGE:                                                      *
001600*     PARM 1 - MCR-RECIPE-AREA     (PASSED, NOT CHANGED)         *
001700*     PARM 2 - MCR-CRITERIA-AREA   (PASSED, NOT CHANGED)         *
001800*     PARM 3 - MCR-RESULT-AREA     (PASSED AND SET)              *
001900******************************************************************
002000*                    C H A N G E   L O G                        *
002100******************************************************************
002200* 05/09/94  J.SAYLES     ORIGINAL PROGRAM - REQUEST KC-0340      *
002300* 11/02/95  J.SAYLES     ORIGIN-LIST CRITERION ADDED             KC-0358
002400* 07/14/98  L.OKAFOR     Y2K REVIEW - NO DATE FIELDS ON LINKAGE  KC2K021
002500*                        AREAS, NO CHANGE REQUIRED                KC2K021
002600* 04/05/01  B.TSAI       NAME/INGREDIENT COMPARES MADE CASE-     KC3205
002700*                        INSENSITIVE VIA INSPECT CONVERTING      KC3205
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 01  WS-CALL-SWITCHES.
003800     05  WS-FIRST-CALL-SW            PIC X(03) VALUE 'YES'.
003900         88  FIRST-CALL-TO-MATCHCRT             VALUE 'YES'.
004000     05  WS-NAME-OK-SW               PIC X(03) VALUE SPACES.
004100         88  NAME-CRIT-OK                       VALUE 'YES'.
004200     05  WS-ING-OK-SW                PIC X(03) VALUE SPACES.
004300         88  ING-CRIT-OK                        VALUE 'YES'.
004400     05  WS-TIME-OK-SW               PIC X(03) VALUE SPACES.
004500         88  TIME-CRIT-OK                       VALUE 'YES'.
004600     05  WS-ORIGIN-OK-SW             PIC X(03) VALUE SPACES.
004700         88  ORIGIN-CRIT-OK                      VALUE 'YES'.
004800     05  WS-BABY-OK-SW               PIC X(03) VALUE SPACES.
004900         88  BABY-CRIT-OK                        VALUE 'YES'.
005000     05  WS-ONE-ING-FOUND-SW         PIC X(03) VALUE SPACES.
005100         88  ONE-REQ-ING-FOUND                  VALUE 'YES'.
005200     05  FILLER                      PIC X(02)  VALUE SPACES.
005300 01  WS-CALL-SWITCHES-ALT REDEFINES WS-CALL-SWITCHES.
005400     05  FILLER                      PIC X(18).
005500 01  WS-ACCUMULATORS.
005600     05  WS-CALLS-MADE-CTR           PIC 9(07) COMP VALUE ZERO.
005700     05  WS-MATCH-SUB                PIC S9(04) COMP VALUE ZERO.
005800     05  WS-RECIPE-SUB               PIC S9(04) COMP VALUE ZERO.
005900     05  WS-CRIT-SUB                 PIC S9(04) COMP VALUE ZERO.
006000     05  WS-SCAN-POS                 PIC S9(04) COMP VALUE ZERO.
006100     05  WS-SCAN-LIMIT               PIC S9(04) COMP VALUE ZERO.
006200     05  WS-NAME-LEN                 PIC S9(04) COMP VALUE ZERO.
006300******************************************************************
006400* WORK AREAS FOR THE CASE-FOLDED NAME-CONTAINS-TERM TEST.        *
006500******************************************************************
006600     05  FILLER                      PIC X(02)  VALUE SPACES.
006700 01  WS-NAME-WORK-FIELDS.
006800     05  WS-RECIPE-NAME-UC           PIC X(40).
006900     05  WS-CRIT-TERM-UC             PIC X(40).
007000     05  FILLER                      PIC X(02)  VALUE SPACES.
007100 01  WS-NAME-WORK-ALT REDEFINES WS-NAME-WORK-FIELDS.
007200     05  WS-RECIPE-NAME-BYTES        PIC X(40).
007300     05  FILLER                      PIC X(40).
007400 01  WS-ING-WORK-FIELDS.
007500     05  WS-RECIPE-ING-UC            PIC X(30).
007600     05  WS-CRIT-ING-UC              PIC X(30).
007700     05  FILLER                      PIC X(02)  VALUE SPACES.
007800 01  WS-ING-WORK-ALT REDEFINES WS-ING-WORK-FIELDS.
007900     05  FILLER                      PIC X(30).
008000     05  WS-CRIT-ING-BYTES           PIC X(30).
008100 LINKAGE SECTION.
008200******************************************************************
008300* ONE RECIPE'S HEADER FIELDS, PLUS THE LIST OF DISTINCT          *
008400* INGREDIENT NAMES ON THAT RECIPE, BUILT BY SELRPT PARA 210.     *
008500******************************************************************
008600 01  MCR-RECIPE-AREA.
008700     05  MCR-RECIPE-NAME             PIC X(40).
008800     05  MCR-RECIPE-ORIGIN           PIC X(20).
008900     05  MCR-RECIPE-TOTAL-TIME       PIC 9(04).
009000     05  MCR-RECIPE-BABY-FLAG        PIC X(01).
009100     05  MCR-RECIPE-ING-COUNT        PIC 9(02).
009200     05  MCR-RECIPE-ING-NAMES  OCCURS 50 TIMES
009300                                     PIC X(30).
009400******************************************************************
009500* THE SELECTION CRITERIA CARD, PRE-PARSED BY SELRPT PARA 200.    *
009600* A ZERO COUNT OR A ZERO/BLANK VALUE MEANS THAT CRITERION WAS    *
009700* NOT KEYED ON THE CARD AND SO IS IGNORED.                       *
009800******************************************************************
009900     05  FILLER                      PIC X(02)  VALUE SPACES.
010000 01  MCR-CRITERIA-AREA.
010100     05  MCR-CRIT-NAME-TERM          PIC X(40).
010200     05  MCR-CRIT-ING-COUNT          PIC 9(02).
010300     05  MCR-CRIT-ING-NAMES    OCCURS 20 TIMES
010400                                     PIC X(30).
010500     05  MCR-CRIT-MIN-TIME           PIC 9(04).
010600     05  MCR-CRIT-MAX-TIME           PIC 9(04).
010700     05  MCR-CRIT-ORIGIN-COUNT       PIC 9(02).
010800     05  MCR-CRIT-ORIGIN-LIST  OCCURS 10 TIMES
010900                                     PIC X(20).
011000     05  MCR-CRIT-BABY-FLAG          PIC X(01).
011100     05  FILLER                      PIC X(02)  VALUE SPACES.
011200 01  MCR-RESULT-AREA.
011300     05  MCR-MATCH-RESULT            PIC X(03).
011400         88  MCR-RECIPE-MATCHES                 VALUE 'YES'.
011500     05  FILLER                      PIC X(02)  VALUE SPACES.
011600 PROCEDURE DIVISION USING MCR-RECIPE-AREA
011700                          MCR-CRITERIA-AREA
011800                          MCR-RESULT-AREA.
011900 000-MAIN SECTION.
012000     IF FIRST-CALL-TO-MATCHCRT
012100         MOVE ZERO TO WS-CALLS-MADE-CTR
012200     END-IF.
012300     ADD 1 TO WS-CALLS-MADE-CTR.
012400     MOVE 'NO ' TO WS-FIRST-CALL-SW.
012500     PERFORM 100-TEST-NAME THRU 100-EXIT.
012600     PERFORM 110-TEST-INGREDIENTS THRU 110-EXIT.
012700     PERFORM 120-TEST-TIME-RANGE THRU 120-EXIT.
012800     PERFORM 130-TEST-ORIGIN THRU 130-EXIT.
012900     PERFORM 140-TEST-BABY-FLAG THRU 140-EXIT.
013000     IF NAME-CRIT-OK AND ING-CRIT-OK AND TIME-CRIT-OK
013100             AND ORIGIN-CRIT-OK AND BABY-CRIT-OK
013200         MOVE 'YES' TO MCR-MATCH-RESULT
013300     ELSE
013400         MOVE 'NO ' TO MCR-MATCH-RESULT
013500     END-IF.
013600     GOBACK.
013700******************************************************************
013800* 100 - NAME CONTAINS TERM, CASE-INSENSITIVE.  BLANK TERM PASSES.*
013900******************************************************************
014000 100-TEST-NAME.
014100     IF MCR-CRIT-NAME-TERM = SPACES
014200         MOVE 'YES' TO WS-NAME-OK-SW
014300         GO TO 100-EXIT
014400     END-IF.
014500     MOVE 'NO ' TO WS-NAME-OK-SW.
014600     MOVE MCR-RECIPE-NAME TO WS-RECIPE-NAME-UC.
014700     MOVE MCR-CRIT-NAME-TERM TO WS-CRIT-TERM-UC.
014800     INSPECT WS-RECIPE-NAME-UC CONVERTING
014900         'abcdefghijklmnopqrstuvwxyz' TO
015000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015100     INSPECT WS-CRIT-TERM-UC CONVERTING
015200         'abcdefghijklmnopqrstuvwxyz' TO
015300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015400     PERFORM 105-CALC-TERM-LEN THRU 105-EXIT.
015500     IF WS-NAME-LEN > 0
015600         COMPUTE WS-SCAN-LIMIT = 41 - WS-NAME-LEN
015700         PERFORM 107-SCAN-ONE-POS THRU 107-EXIT
015800             VARYING WS-SCAN-POS FROM 1 BY 1
015900             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
016000                 OR NAME-CRIT-OK
016100     END-IF.
016200 100-EXIT.
016300     EXIT.
016400 105-CALC-TERM-LEN.
016500     MOVE ZERO TO WS-NAME-LEN.
016600     PERFORM 106-BUMP-TERM-LEN THRU 106-EXIT
016700         VARYING WS-SCAN-POS FROM 40 BY -1
016800         UNTIL WS-SCAN-POS < 1
016900             OR WS-CRIT-TERM-UC (WS-SCAN-POS:1) NOT = SPACE.
017000 105-EXIT.
017100     EXIT.
017200 106-BUMP-TERM-LEN.
017300     IF WS-NAME-LEN = 0
017400         MOVE WS-SCAN-POS TO WS-NAME-LEN
017500     END-IF.
017600 106-EXIT.
017700     EXIT.
017800 107-SCAN-ONE-POS.
017900     IF WS-RECIPE-NAME-UC (WS-SCAN-POS:WS-NAME-LEN) =
018000             WS-CRIT-TERM-UC (1:WS-NAME-LEN)
018100         MOVE 'YES' TO WS-NAME-OK-SW
018200     END-IF.
018300 107-EXIT.
018400     EXIT.
018500******************************************************************
018600* 110 - RECIPE MUST CONTAIN EVERY DISTINCT REQUESTED INGREDIENT  *
018700* NAME.  ZERO CRITERION COUNT MEANS NO FILTER.                   *
018800******************************************************************
018900 110-TEST-INGREDIENTS.
019000     IF MCR-CRIT-ING-COUNT = ZERO
019100         MOVE 'YES' TO WS-ING-OK-SW
019200         GO TO 110-EXIT
019300     END-IF.
019400     MOVE 'YES' TO WS-ING-OK-SW.
019500     PERFORM 115-TEST-ONE-REQ-ING THRU 115-EXIT
019600         VARYING WS-CRIT-SUB FROM 1 BY 1
019700         UNTIL WS-CRIT-SUB > MCR-CRIT-ING-COUNT
019800             OR NOT ING-CRIT-OK.
019900 110-EXIT.
020000     EXIT.
020100 115-TEST-ONE-REQ-ING.
020200     MOVE 'NO ' TO WS-ONE-ING-FOUND-SW.
020300     MOVE MCR-CRIT-ING-NAMES (WS-CRIT-SUB) TO WS-CRIT-ING-UC.
020400     INSPECT WS-CRIT-ING-UC CONVERTING
020500         'abcdefghijklmnopqrstuvwxyz' TO
020600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020700     PERFORM 117-COMPARE-ONE-RCP-ING THRU 117-EXIT
020800         VARYING WS-RECIPE-SUB FROM 1 BY 1
020900         UNTIL WS-RECIPE-SUB > MCR-RECIPE-ING-COUNT
021000             OR ONE-REQ-ING-FOUND.
021100     IF NOT ONE-REQ-ING-FOUND
021200         MOVE 'NO ' TO WS-ING-OK-SW
021300     END-IF.
021400 115-EXIT.
021500     EXIT.
021600 117-COMPARE-ONE-RCP-ING.
021700     MOVE MCR-RECIPE-ING-NAMES (WS-RECIPE-SUB) TO WS-RECIPE-ING-UC.
021800     INSPECT WS-RECIPE-ING-UC CONVERTING
021900         'abcdefghijklmnopqrstuvwxyz' TO
022000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022100     IF WS-RECIPE-ING-UC = WS-CRIT-ING-UC
022200         MOVE 'YES' TO WS-ONE-ING-FOUND-SW
022300     END-IF.
022400 117-EXIT.
022500     EXIT.
022600******************************************************************
022700* 120 - MIN/MAX TOTAL TIME, INCLUSIVE.  A ZERO BOUND IS NOT SET. *
022800******************************************************************
022900 120-TEST-TIME-RANGE.
023000     MOVE 'YES' TO WS-TIME-OK-SW.
023100     IF MCR-CRIT-MIN-TIME > ZERO
023200         AND MCR-RECIPE-TOTAL-TIME < MCR-CRIT-MIN-TIME
023300         MOVE 'NO ' TO WS-TIME-OK-SW
023400     END-IF.
023500     IF MCR-CRIT-MAX-TIME > ZERO
023600         AND MCR-RECIPE-TOTAL-TIME > MCR-CRIT-MAX-TIME
023700         MOVE 'NO ' TO WS-TIME-OK-SW
023800     END-IF.
023900 120-EXIT.
024000     EXIT.
024100******************************************************************
024200* 130 - RECIPE ORIGIN MUST BE IN THE REQUESTED LIST.  ZERO       *
024300* CRITERION COUNT MEANS NO FILTER.                               *
024400******************************************************************
024500 130-TEST-ORIGIN.
024600     IF MCR-CRIT-ORIGIN-COUNT = ZERO
024700         MOVE 'YES' TO WS-ORIGIN-OK-SW
024800         GO TO 130-EXIT
024900     END-IF.
025000     MOVE 'NO ' TO WS-ORIGIN-OK-SW.
025100     PERFORM 135-TEST-ONE-ORIGIN THRU 135-EXIT
025200         VARYING WS-CRIT-SUB FROM 1 BY 1
025300         UNTIL WS-CRIT-SUB > MCR-CRIT-ORIGIN-COUNT
025400             OR ORIGIN-CRIT-OK.
025500 130-EXIT.
025600     EXIT.
025700 135-TEST-ONE-ORIGIN.
025800     IF MCR-RECIPE-ORIGIN = MCR-CRIT-ORIGIN-LIST (WS-CRIT-SUB)
025900         MOVE 'YES' TO WS-ORIGIN-OK-SW
026000     END-IF.
026100 135-EXIT.
026200     EXIT.
026300******************************************************************
026400* 140 - BABY-FRIENDLY FLAG MUST MATCH.  BLANK CRITERION MEANS    *
026500* NO FILTER.                                                     *
026600******************************************************************
026700 140-TEST-BABY-FLAG.
026800     IF MCR-CRIT-BABY-FLAG = SPACE
026900         MOVE 'YES' TO WS-BABY-OK-SW
027000     ELSE
027100         IF MCR-CRIT-BABY-FLAG = MCR-RECIPE-BABY-FLAG
027200             MOVE 'YES' TO WS-BABY-OK-SW
027300         ELSE
027400             MOVE 'NO ' TO WS-BABY-OK-SW
027500         END-IF
027600     END-IF.
027700 140-EXIT.
027800     EXIT.
