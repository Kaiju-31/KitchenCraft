000100******************************************************************
000200*    PLNHDR   --  MEAL PLAN HEADER RECORD                        *
000300*                 COPY MEMBER FOR PLNFILE                        *
000400*----------------------------------------------------------------*
000500*    PLN-END-DATE IS COMPUTED - NEVER KEYED.  SEE PLANCALC PARA   *
000700*    300-CALC-END-DATE.  DATES ARE YYYYMMDD, NOT PACKED, SO THIS *
000800*    SHOP'S STANDARD DATE ROUTINES (310-ADD-DAYS-TO-DATE) CAN    *
000900*    WORK ON THEM WITHOUT UNSTRING.                              *
001000*----------------------------------------------------------------*
001100* 02/02/94  R.HARGROVE   ORIGINAL COPY MEMBER - KC-0301          *
001200* 07/14/98  L.OKAFOR     Y2K REVIEW - DATES ALREADY 4-DIGIT YEAR KC2K021
001300* 06/09/00  B.TSAI       ADDED DATE REDEFINES FOR CALENDAR MATH  KC3190
001400******************************************************************
001500 01  PLAN-HDR-REC.
001600     05  PLN-ID                      PIC 9(06).
001700     05  PLN-NAME                    PIC X(40).
001800     05  PLN-START-DATE              PIC 9(08).
001900     05  PLN-START-DATE-R  REDEFINES PLN-START-DATE.
002000         10  PLN-START-YYYY          PIC 9(04).
002100         10  PLN-START-MM            PIC 9(02).
002200         10  PLN-START-DD            PIC 9(02).
002300     05  PLN-DURATION-WEEKS          PIC 9(02).
002400     05  PLN-END-DATE                PIC 9(08).
002500     05  PLN-END-DATE-R  REDEFINES PLN-END-DATE.
002600         10  PLN-END-YYYY            PIC 9(04).
002700         10  PLN-END-MM              PIC 9(02).
002800         10  PLN-END-DD              PIC 9(02).
002900     05  FILLER                      PIC X(04).
