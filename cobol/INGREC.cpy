000100******************************************************************
000200*    INGREC   --  INGREDIENT MASTER RECORD                       *
000300*                 COPY MEMBER FOR INGFILE                        *
000400*----------------------------------------------------------------*
000500*    ONE RECORD PER INGREDIENT.  NUTRIENT VALUES ARE STATED       *
000600*    PER 100 GRAMS OF THE INGREDIENT.  A NUTRIENT WHOSE "KNOWN"   *
000700*    FLAG IS 'N' MUST BE TREATED AS NOT AVAILABLE, NOT AS ZERO -  *
000800*    SEE NUTRCALC PARA 320-ACCUM-NUTRIENTS.                       *
000900*----------------------------------------------------------------*
001000* 03/11/86  R.HARGROVE   ORIGINAL COPY MEMBER - KC-0012          *
001100* 09/02/91  R.HARGROVE   ADDED ING-DATA-SOURCE FOR FOOD-DB LOAD  *
001200* 07/14/98  L.OKAFOR     Y2K REVIEW - NO DATE FIELDS ON RECORD   KC2K014
001300* 04/03/02  B.TSAI       ADDED 88-LEVELS FOR NUTRIENT GROUPS     KC3311
001400******************************************************************
001500 01  INGREDIENT-REC.
001600     05  ING-ID                      PIC 9(06).
001700     05  ING-NAME                    PIC X(30).
001800     05  ING-CATEGORY                PIC X(20).
001900     05  ING-BASIC-CATEGORY          PIC X(15).
002000     05  ING-DATA-SOURCE             PIC X(01).
002100         88  ING-SOURCE-MANUAL           VALUE 'M'.
002200         88  ING-SOURCE-EXTERNAL          VALUE 'O'.
002300     05  ING-NUTRIENT-VALUES.
002400         10  ING-NUTR-VALUE          PIC S9(05)V9(03)
002500                                     OCCURS 31 TIMES
002600                                     INDEXED BY ING-NUTR-IX.
002700     05  ING-NUTRIENT-FLAGS.
002800         10  ING-NUTR-FLAG           PIC X(01)
002900                                     OCCURS 31 TIMES
003000                                     INDEXED BY ING-FLAG-IX.
003100             88  ING-NUTR-PRESENT        VALUE 'Y'.
003200             88  ING-NUTR-ABSENT         VALUE 'N'.
003300     05  FILLER                      PIC X(14).
003400******************************************************************
003500*    NUTRIENT OCCURRENCE NUMBERING (SAME ORDER IN ALL PROGRAMS)  *
003600*      1 ENERGY-KCAL   2 CARBOHYDRATES   3 SUGARS    4 FIBER     *
003700*      5 FAT           6 SATURATED-FAT   7 PROTEIN   8 SALT      *
003800*      9 SODIUM       10-21 VITAMINS A,B1,B2,B3,B5,B6,B7,B9,B12, *
003900*      C,D,E,K        22-31 MINERALS CALCIUM...FLUORIDE          *
004000*    NUTRPT PRINTS OCCURRENCES 1 THRU 9 ONLY - SEE SPEC REPORTS. *
004100******************************************************************
