000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SELRPT.
000300 AUTHOR.        J SAYLES.
000400 INSTALLATION.  KITCHENCRAFT DP CENTER.
000500 DATE-WRITTEN.  05/09/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO PRODUCE THE RECIPE SELECTION REPORT.  READS   *
001100*  THE SELCTL CRITERIA CARDS, BUILDS THE CRITERIA AREA, THEN     *
001200*  READS EVERY RECIPE AND ITS INGREDIENT LINES, BUILDS THE       *
001300*  RECIPE'S DISTINCT-INGREDIENT-NAME LIST, AND CALLS MATCHCRT    *
001400*  TO DECIDE WHETHER THE RECIPE PASSES EVERY CRITERION ON FILE.  *
001500*  MATCHING RECIPES ARE LISTED ON SELRPT WITH A FINAL COUNT.      *
001600******************************************************************
001700*                    C H A N G E   L O G                        *
001800******************************************************************
001900* 05/09/94  J.SAYLES     ORIGINAL PROGRAM - REQUEST KC-0340      *
002000* 11/02/95  J.SAYLES     ORIGIN CARD (ORGN) ADDED                KC-0358
002100* 07/14/98  L.OKAFOR     Y2K REVIEW - NO DATE FIELDS IN REPORT   KC2K021
002200*                        BODY, NO CHANGE REQUIRED                 KC2K021
002300* 04/05/01  B.TSAI       RECIPE NAME SPLIT/REDEFINE WORK ADDED   KC3298
002400*                        FOR THE FIRST-WORD SEARCH IDIOM          KC3298
002500* 09/02/02  B.TSAI       INGREDIENT-NAME LIST BUILT FROM THE     KC3340
002600*                        SAME TABLE NUTRCALC USES, NOT A RE-READ KC3340
002700*                        OF INGFILE PER RECIPE                    KC3340
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT INGFILE  ASSIGN TO UT-S-INGFILE.
003800     SELECT RECFILE  ASSIGN TO UT-S-RECFILE.
003900     SELECT RINFILE  ASSIGN TO UT-S-RINFILE.
004000     SELECT SELCTL   ASSIGN TO UT-S-SELCTL.
004100     SELECT SELRPT   ASSIGN TO UT-S-SELRPT.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  INGFILE
004500     RECORDING MODE IS F
004600     LABEL RECORDS ARE STANDARD
004700     BLOCK CONTAINS 0 RECORDS
004800     DATA RECORD IS INGREDIENT-REC.
004900     COPY INGREC.
005000 FD  RECFILE
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS RECIPE-HDR-REC.
005500     COPY RECHDR.
005600 FD  RINFILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS RECIPE-ING-REC.
006100     COPY RECING.
006200 FD  SELCTL
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 80 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SEL-CTL-CARD.
006800******************************************************************
006900* ONE CARD PER CRITERION.  NAME/TMIN/TMAX/BABY ARE SINGLE CARDS; *
007000* INGR AND ORGN MAY REPEAT, ONE VALUE PER CARD.  A CARD TYPE OF  *
007100* SPACES (OR END OF FILE) ENDS THE CRITERIA CARD DECK.            *
007200******************************************************************
007300 01  SEL-CTL-CARD.
007400     05  CTL-CARD-TYPE               PIC X(04).
007500     05  CTL-CARD-VALUE               PIC X(40).
007600     05  FILLER                      PIC X(36).
007700 FD  SELRPT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 132 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SEL-PRINT-LINE.
008300 01  SEL-PRINT-LINE                  PIC X(132).
008400 WORKING-STORAGE SECTION.
008500 01  PROGRAM-INDICATOR-SWITCHES.
008600     05  WS-EOF-ING-SW               PIC X(03) VALUE 'NO '.
008700         88  EOF-ING                           VALUE 'YES'.
008800     05  WS-EOF-REC-SW               PIC X(03) VALUE 'NO '.
008900         88  EOF-REC                            VALUE 'YES'.
009000     05  WS-EOF-RIN-SW               PIC X(03) VALUE 'NO '.
009100         88  EOF-RIN                            VALUE 'YES'.
009200     05  WS-EOF-CTL-SW               PIC X(03) VALUE 'NO '.
009300         88  EOF-CTL                            VALUE 'YES'.
009400     05  WS-MORE-CARDS-SW            PIC X(03) VALUE 'YES'.
009500         88  MORE-CRITERIA-CARDS                VALUE 'YES'.
009600     05  WS-ING-FOUND-SW             PIC X(03) VALUE SPACES.
009700         88  ING-FOUND-IN-TBL                   VALUE 'YES'.
009800     05  WS-DUP-NAME-SW              PIC X(03) VALUE SPACES.
009900         88  DUP-NAME-FOUND                      VALUE 'YES'.
010000     05  FILLER                      PIC X(02)  VALUE SPACES.
010100 01  WS-REPORT-CONTROLS.
010200     05  WS-PAGE-COUNT               PIC S9(03) COMP VALUE ZERO.
010300     05  WS-LINES-PER-PAGE           PIC S9(02) COMP VALUE +50.
010400     05  WS-LINES-USED               PIC S9(02) COMP VALUE +51.
010500     05  WS-LINE-SPACING             PIC S9(01) COMP VALUE ZERO.
010600******************************************************************
010700* INGREDIENT MASTER TABLE - NAME LOOKUP ONLY.  SAME IDIOM AS     *
010800* NUTRCALC PARAGRAPH 100.                                         *
010900******************************************************************
011000     05  FILLER                      PIC X(02)  VALUE SPACES.
011100 01  WS-INGREDIENT-TABLE.
011200     05  WS-ING-ENTRY  OCCURS 2000 TIMES
011300                       ASCENDING KEY IS WS-ING-ID-TBL
011400                       INDEXED BY ING-TBL-IX.
011500         10  WS-ING-ID-TBL           PIC 9(06).
011600         10  WS-ING-NAME-TBL         PIC X(30).
011700     05  WS-ING-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
011800     05  FILLER                      PIC X(02)  VALUE SPACES.
011900 01  WS-ING-TABLE-ALT  REDEFINES WS-INGREDIENT-TABLE.
012000     05  FILLER                      PIC X(72000).
012100     05  FILLER                      PIC S9(04) COMP.
012200 01  WS-ACCUMULATORS.
012300     05  WS-RECP-READ-CTR            PIC 9(05) COMP VALUE ZERO.
012400     05  WS-MATCH-CTR                PIC 9(05) COMP VALUE ZERO.
012500     05  WS-CTL-SUB                  PIC S9(02) COMP VALUE ZERO.
012600     05  WS-RIN-SUB                  PIC S9(02) COMP VALUE ZERO.
012700     05  WS-DUP-SUB                  PIC S9(02) COMP VALUE ZERO.
012800******************************************************************
012900* CRITERIA AREA - SAME LAYOUT MATCHCRT EXPECTS ON ITS SECOND     *
013000* LINKAGE PARAMETER.                                              *
013100******************************************************************
013200     05  FILLER                      PIC X(02)  VALUE SPACES.
013300 01  WS-CRITERIA-AREA.
013400     05  WS-CRIT-NAME-TERM           PIC X(40) VALUE SPACES.
013500     05  WS-CRIT-ING-COUNT           PIC 9(02) VALUE ZERO.
013600     05  WS-CRIT-ING-NAMES     OCCURS 20 TIMES
013700                                     PIC X(30).
013800     05  WS-CRIT-MIN-TIME            PIC 9(04) VALUE ZERO.
013900     05  WS-CRIT-MAX-TIME            PIC 9(04) VALUE ZERO.
014000     05  WS-CRIT-ORIGIN-COUNT        PIC 9(02) VALUE ZERO.
014100     05  WS-CRIT-ORIGIN-LIST   OCCURS 10 TIMES
014200                                     PIC X(20).
014300     05  WS-CRIT-BABY-FLAG           PIC X(01) VALUE SPACE.
014400     05  FILLER                      PIC X(02)  VALUE SPACES.
014500 01  WS-CRITERIA-AREA-ALT  REDEFINES WS-CRITERIA-AREA.
014600     05  FILLER                      PIC X(853).
014700******************************************************************
014800* ONE RECIPE'S DATA, IN THE LAYOUT MATCHCRT EXPECTS ON ITS FIRST *
014900* LINKAGE PARAMETER.                                              *
015000******************************************************************
015100 01  WS-RECIPE-AREA.
015200     05  WS-RCP-NAME                 PIC X(40).
015300     05  WS-RCP-ORIGIN               PIC X(20).
015400     05  WS-RCP-TOTAL-TIME           PIC 9(04).
015500     05  WS-RCP-BABY-FLAG            PIC X(01).
015600     05  WS-RCP-ING-COUNT            PIC 9(02) VALUE ZERO.
015700     05  WS-RCP-ING-NAMES      OCCURS 50 TIMES
015800                                     PIC X(30).
015900     05  FILLER                      PIC X(02)  VALUE SPACES.
016000 01  WS-RECIPE-AREA-ALT  REDEFINES WS-RECIPE-AREA.
016100     05  FILLER                      PIC X(1567).
016200 01  WS-RESULT-AREA.
016300     05  WS-MATCH-RESULT             PIC X(03).
016400         88  WS-RECIPE-MATCHES                  VALUE 'YES'.
016500******************************************************************
016600* PROGRAM REPORT LINES.
016700******************************************************************
016800     05  FILLER                      PIC X(02)  VALUE SPACES.
016900 01  HL-HEADER-1.
017000     05  FILLER            PIC X(01)  VALUE SPACES.
017100     05  FILLER            PIC X(25)
017200                  VALUE 'KITCHENCRAFT - SELRPT    '.
017300     05  FILLER            PIC X(24)
017400                  VALUE 'RECIPE SELECTION REPORT '.
017500     05  FILLER            PIC X(05)  VALUE 'PAGE '.
017600     05  RPT-PAGE-NO       PIC ZZZ.
017700     05  FILLER            PIC X(74)  VALUE SPACES.
017800 01  CL-CRITERIA-1.
017900     05  FILLER            PIC X(01)  VALUE SPACES.
018000     05  FILLER            PIC X(14)  VALUE 'NAME CONTAINS:'.
018100     05  CRIT-NAME-CL      PIC X(40).
018200     05  FILLER            PIC X(77)  VALUE SPACES.
018300 01  CL-CRITERIA-2.
018400     05  FILLER            PIC X(01)  VALUE SPACES.
018500     05  FILLER            PIC X(14)  VALUE 'TIME RANGE...:'.
018600     05  CRIT-MINT-CL      PIC ZZZ9.
018700     05  FILLER            PIC X(03)  VALUE ' TO'.
018800     05  CRIT-MAXT-CL      PIC ZZZ9.
018900     05  FILLER            PIC X(106) VALUE SPACES.
019000 01  CL-CRITERIA-3.
019100     05  FILLER            PIC X(01)  VALUE SPACES.
019200     05  FILLER            PIC X(14)  VALUE 'BABY FRIENDLY:'.
019300     05  CRIT-BABY-CL      PIC X(01).
019400     05  FILLER            PIC X(116) VALUE SPACES.
019500 01  HL-HEADER-2.
019600     05  FILLER            PIC X(01)  VALUE SPACES.
019700     05  FILLER            PIC X(06)  VALUE 'RECIPE'.
019800     05  FILLER            PIC X(02)  VALUE SPACES.
019900     05  FILLER            PIC X(26)  VALUE 'NAME'.
020000     05  FILLER            PIC X(16)  VALUE 'TYPE'.
020100     05  FILLER            PIC X(21)  VALUE 'ORIGIN'.
020200     05  FILLER            PIC X(06)  VALUE 'TIME'.
020300     05  FILLER            PIC X(05)  VALUE 'SERV'.
020400     05  FILLER            PIC X(05)  VALUE 'BABY'.
020500     05  FILLER            PIC X(44)  VALUE SPACES.
020600 01  DL-DETAIL.
020700     05  FILLER            PIC X(01)  VALUE SPACES.
020800     05  REC-ID-DL         PIC 9(06).
020900     05  FILLER            PIC X(01)  VALUE SPACES.
021000     05  REC-NAME-DL       PIC X(26).
021100     05  REC-TYPE-DL       PIC X(16).
021200     05  REC-ORIGIN-DL     PIC X(21).
021300     05  REC-TIME-DL       PIC ZZZ9.
021400     05  FILLER            PIC X(02)  VALUE SPACES.
021500     05  REC-SERV-DL       PIC ZZ9.
021600     05  FILLER            PIC X(03)  VALUE SPACES.
021700     05  REC-BABY-DL       PIC X(01).
021800     05  FILLER            PIC X(48)  VALUE SPACES.
021900 01  TL-MATCH-TOTAL.
022000     05  FILLER            PIC X(01)  VALUE SPACES.
022100     05  FILLER            PIC X(30)
022200                  VALUE 'RECIPES MATCHING CRITERIA...  '.
022300     05  MATCH-CTR-TL      PIC ZZ,ZZ9.
022400     05  FILLER            PIC X(95)  VALUE SPACES.
022500 PROCEDURE DIVISION.
022600 000-MAINLINE SECTION.
022700     OPEN INPUT  INGFILE
022800          INPUT  RECFILE
022900          INPUT  RINFILE
023000          INPUT  SELCTL
023100          OUTPUT SELRPT.
023200     PERFORM 100-LOAD-ING-TABLE THRU 100-EXIT.
023300     PERFORM 200-READ-CRITERIA-CARD THRU 200-EXIT
023400         UNTIL NOT MORE-CRITERIA-CARDS.
023500     PERFORM 205-ECHO-CRITERIA THRU 205-EXIT.
023600     PERFORM 800-READ-RECFILE THRU 800-EXIT.
023700     PERFORM 800-READ-RINFILE THRU 800-R-EXIT.
023800     PERFORM 300-PRSS-RECIPE THRU 300-EXIT
023900         UNTIL EOF-REC.
024000     PERFORM 900-WRITE-TOTALS THRU 900-EXIT.
024100     CLOSE INGFILE RECFILE RINFILE SELCTL SELRPT.
024200     MOVE ZERO TO RETURN-CODE.
024300     GOBACK.
024400 100-LOAD-ING-TABLE.
024500     MOVE ZERO TO WS-ING-TABLE-COUNT.
024600     READ INGFILE
024700         AT END MOVE 'YES' TO WS-EOF-ING-SW
024800         GO TO 100-EXIT.
024900     PERFORM 105-ADD-ING-ROW THRU 105-EXIT
025000         UNTIL EOF-ING.
025100 100-EXIT.
025200     EXIT.
025300 105-ADD-ING-ROW.
025400     ADD 1 TO WS-ING-TABLE-COUNT.
025500     SET ING-TBL-IX TO WS-ING-TABLE-COUNT.
025600     MOVE ING-ID   TO WS-ING-ID-TBL (ING-TBL-IX).
025700     MOVE ING-NAME TO WS-ING-NAME-TBL (ING-TBL-IX).
025800     READ INGFILE
025900         AT END MOVE 'YES' TO WS-EOF-ING-SW.
026000 105-EXIT.
026100     EXIT.
026200******************************************************************
026300* 200 - READ ONE CRITERIA CARD AND FOLD IT INTO THE CRITERIA     *
026400* AREA.  A BLANK CARD TYPE (OR END OF FILE) STOPS THE DECK.      *
026500******************************************************************
026600 200-READ-CRITERIA-CARD.
026700     READ SELCTL
026800         AT END MOVE 'YES' TO WS-EOF-CTL-SW.
026900     IF EOF-CTL OR CTL-CARD-TYPE = SPACES
027000         MOVE 'NO ' TO WS-MORE-CARDS-SW
027100         GO TO 200-EXIT
027200     END-IF.
027300     EVALUATE CTL-CARD-TYPE
027400         WHEN 'NAME'
027500             MOVE CTL-CARD-VALUE (1:40) TO WS-CRIT-NAME-TERM
027600         WHEN 'INGR'
027700             PERFORM 202-ADD-CRIT-ING THRU 202-EXIT
027800         WHEN 'TMIN'
027900             MOVE CTL-CARD-VALUE (1:4) TO WS-CRIT-MIN-TIME
028000         WHEN 'TMAX'
028100             MOVE CTL-CARD-VALUE (1:4) TO WS-CRIT-MAX-TIME
028200         WHEN 'ORGN'
028300             PERFORM 204-ADD-CRIT-ORIGIN THRU 204-EXIT
028400         WHEN 'BABY'
028500             MOVE CTL-CARD-VALUE (1:1) TO WS-CRIT-BABY-FLAG
028600         WHEN OTHER
028700             CONTINUE
028800     END-EVALUATE.
028900 200-EXIT.
029000     EXIT.
029100 202-ADD-CRIT-ING.
029200     IF WS-CRIT-ING-COUNT < 20
029300         ADD 1 TO WS-CRIT-ING-COUNT
029400         MOVE CTL-CARD-VALUE (1:30)
029500             TO WS-CRIT-ING-NAMES (WS-CRIT-ING-COUNT)
029600     END-IF.
029700 202-EXIT.
029800     EXIT.
029900 204-ADD-CRIT-ORIGIN.
030000     IF WS-CRIT-ORIGIN-COUNT < 10
030100         ADD 1 TO WS-CRIT-ORIGIN-COUNT
030200         MOVE CTL-CARD-VALUE (1:20)
030300             TO WS-CRIT-ORIGIN-LIST (WS-CRIT-ORIGIN-COUNT)
030400     END-IF.
030500 204-EXIT.
030600     EXIT.
030700 205-ECHO-CRITERIA.
030800     MOVE WS-CRIT-NAME-TERM      TO CRIT-NAME-CL.
030900     MOVE WS-CRIT-MIN-TIME       TO CRIT-MINT-CL.
031000     MOVE WS-CRIT-MAX-TIME       TO CRIT-MAXT-CL.
031100     MOVE WS-CRIT-BABY-FLAG      TO CRIT-BABY-CL.
031200     WRITE SEL-PRINT-LINE FROM HL-HEADER-1
031300         AFTER ADVANCING TOP-OF-FORM.
031400     WRITE SEL-PRINT-LINE FROM CL-CRITERIA-1
031500         AFTER ADVANCING 2.
031600     WRITE SEL-PRINT-LINE FROM CL-CRITERIA-2
031700         AFTER ADVANCING 1.
031800     WRITE SEL-PRINT-LINE FROM CL-CRITERIA-3
031900         AFTER ADVANCING 1.
032000     MOVE 5 TO WS-LINES-USED.
032100 205-EXIT.
032200     EXIT.
032300******************************************************************
032400* 300 - ONE RECIPE: RECOMPUTE ITS TOTAL TIME, BUILD ITS          *
032500* INGREDIENT-NAME LIST, CALL MATCHCRT, PRINT IF IT MATCHES.      *
032600******************************************************************
032700 300-PRSS-RECIPE.
032800     ADD 1 TO WS-RECP-READ-CTR.
032900     PERFORM 220-CALC-TOTAL-TIME THRU 220-EXIT.
033000     PERFORM 210-LOAD-RECIPE-INGR THRU 210-EXIT.
033100     PERFORM 230-CALL-MATCHCRT THRU 230-EXIT.
033200     IF WS-RECIPE-MATCHES
033300         PERFORM 310-WRITE-DETAIL THRU 310-EXIT
033400     END-IF.
033500     PERFORM 800-READ-RECFILE THRU 800-EXIT.
033600 300-EXIT.
033700     EXIT.
033800 220-CALC-TOTAL-TIME.
033900     COMPUTE REC-TOTAL-TIME =
034000             REC-PREP-TIME + REC-COOK-TIME + REC-REST-TIME.
034100 220-EXIT.
034200     EXIT.
034300******************************************************************
034400* 210 - WALK THIS RECIPE'S RINFILE LINES (RINFILE AND RECFILE    *
034500* ARE BOTH ASCENDING BY RECIPE ID SO THIS IS A SIMPLE MERGE) AND *
034600* RESOLVE EACH INGREDIENT ID TO A NAME VIA THE TABLE IN 100.     *
034700* A RECIPE CAN REPEAT THE SAME INGREDIENT ON MORE THAN ONE LINE  *
034800* (E.G. "SALT" ON BOTH THE BRINE AND THE GARNISH) - 216 SKIPS A  *
034900* NAME ALREADY IN THE LIST SO THE 50-ENTRY TABLE IS NOT BURNED   *
035000* ON REPEATS AND DISTINCT INGREDIENTS PAST A REPEAT DO NOT GET   *
035100* PUSHED OFF THE END.                                       KC3410*
035200******************************************************************
035300 210-LOAD-RECIPE-INGR.
035400     MOVE ZERO TO WS-RCP-ING-COUNT.
035500     PERFORM 215-ADD-ONE-RCP-ING THRU 215-EXIT
035600         UNTIL EOF-RIN
035700         OR RIN-RECIPE-ID NOT = REC-ID.
035800 210-EXIT.
035900     EXIT.
036000 215-ADD-ONE-RCP-ING.
036100     PERFORM 217-FIND-ING-NAME THRU 217-EXIT.
036200     IF ING-FOUND-IN-TBL
036300         PERFORM 216-SCAN-FOR-DUP-NAME THRU 216-EXIT
036400     END-IF.
036500     IF ING-FOUND-IN-TBL
036600         AND NOT DUP-NAME-FOUND
036700         AND WS-RCP-ING-COUNT < 50
036800         ADD 1 TO WS-RCP-ING-COUNT
036900         MOVE WS-ING-NAME-TBL (ING-TBL-IX)
037000             TO WS-RCP-ING-NAMES (WS-RCP-ING-COUNT)
037100     END-IF.
037200     PERFORM 800-READ-RINFILE THRU 800-R-EXIT.
037300 215-EXIT.
037400     EXIT.
037500******************************************************************
037600* 216 - SKIP THE ADD IN 215 WHEN THE RESOLVED NAME IS ALREADY IN *
037700* WS-RCP-ING-NAMES (1:WS-RCP-ING-COUNT) FOR THIS RECIPE.         *
037800******************************************************************
037900 216-SCAN-FOR-DUP-NAME.
038000     MOVE 'NO ' TO WS-DUP-NAME-SW.
038100     MOVE ZERO  TO WS-DUP-SUB.
038200     PERFORM 216-TEST-ONE-NAME THRU 216-T-EXIT
038300         VARYING WS-DUP-SUB FROM 1 BY 1
038400         UNTIL WS-DUP-SUB > WS-RCP-ING-COUNT
038500         OR DUP-NAME-FOUND.
038600 216-EXIT.
038700     EXIT.
038800 216-TEST-ONE-NAME.
038900     IF WS-RCP-ING-NAMES (WS-DUP-SUB) = WS-ING-NAME-TBL (ING-TBL-IX)
039000         MOVE 'YES' TO WS-DUP-NAME-SW
039100     END-IF.
039200 216-T-EXIT.
039300     EXIT.
039400 217-FIND-ING-NAME.
039500     MOVE 'NO ' TO WS-ING-FOUND-SW.
039600     SEARCH ALL WS-ING-ENTRY
039700         AT END
039800             MOVE 'NO ' TO WS-ING-FOUND-SW
039900         WHEN WS-ING-ID-TBL (ING-TBL-IX) = RIN-ING-ID
040000             MOVE 'YES' TO WS-ING-FOUND-SW.
040100 217-EXIT.
040200     EXIT.
040300******************************************************************
040400* 230 - BUILD THE LINKAGE AREAS AND CALL THE MATCHING SUBROUTINE.*
040500******************************************************************
040600 230-CALL-MATCHCRT.
040700     MOVE REC-NAME           TO WS-RCP-NAME.
040800     MOVE REC-ORIGIN         TO WS-RCP-ORIGIN.
040900     MOVE REC-TOTAL-TIME     TO WS-RCP-TOTAL-TIME.
041000     MOVE REC-BABY-FRIENDLY  TO WS-RCP-BABY-FLAG.
041100     CALL 'MATCHCRT' USING WS-RECIPE-AREA
041200                           WS-CRITERIA-AREA
041300                           WS-RESULT-AREA.
041400 230-EXIT.
041500     EXIT.
041600 310-WRITE-DETAIL.
041700     IF WS-LINES-USED >= WS-LINES-PER-PAGE
041800         PERFORM 955-HEADINGS THRU 955-EXIT
041900     END-IF.
042000     ADD 1 TO WS-MATCH-CTR.
042100     MOVE REC-ID              TO REC-ID-DL.
042200     MOVE REC-NAME (1:26)     TO REC-NAME-DL.
042300     MOVE REC-TYPE (1:16)     TO REC-TYPE-DL.
042400     MOVE REC-ORIGIN (1:21)   TO REC-ORIGIN-DL.
042500     MOVE REC-TOTAL-TIME      TO REC-TIME-DL.
042600     MOVE REC-PERSON          TO REC-SERV-DL.
042700     MOVE REC-BABY-FRIENDLY   TO REC-BABY-DL.
042800     WRITE SEL-PRINT-LINE FROM DL-DETAIL
042900         AFTER ADVANCING 1 LINE.
043000     ADD 1 TO WS-LINES-USED.
043100 310-EXIT.
043200     EXIT.
043300 900-WRITE-TOTALS.
043400     MOVE WS-MATCH-CTR TO MATCH-CTR-TL.
043500     WRITE SEL-PRINT-LINE FROM TL-MATCH-TOTAL AFTER ADVANCING 2.
043600 900-EXIT.
043700     EXIT.
043800 800-READ-RECFILE.
043900     READ RECFILE
044000         AT END MOVE 'YES' TO WS-EOF-REC-SW.
044100 800-EXIT.
044200     EXIT.
044300 800-READ-RINFILE.
044400     IF NOT EOF-RIN
044500         READ RINFILE
044600             AT END MOVE 'YES' TO WS-EOF-RIN-SW.
044700 800-R-EXIT.
044800     EXIT.
044900 955-HEADINGS.
045000     ADD 1 TO WS-PAGE-COUNT.
045100     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
045200     WRITE SEL-PRINT-LINE FROM HL-HEADER-2
045300         AFTER ADVANCING TOP-OF-FORM.
045400     MOVE 1 TO WS-LINES-USED.
045500 955-EXIT.
045600     EXIT.
