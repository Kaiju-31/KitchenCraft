000100******************************************************************
000200*    RECING   --  RECIPE-INGREDIENT LINE RECORD                  *
000300*                 COPY MEMBER FOR RINFILE                        *
000400*----------------------------------------------------------------*
000500*    ONE RECORD PER INGREDIENT LINE OF A RECIPE.  QUANTITY IS    *
000600*    STATED FOR RIN-RECIPE-ID'S REC-PERSON SERVINGS - SCALE IT   *
000700*    BEFORE USE.  FILE IS IN ASCENDING RIN-RECIPE-ID ORDER.      *
000800*----------------------------------------------------------------*
000900* 03/11/86  R.HARGROVE   ORIGINAL COPY MEMBER - KC-0012          *
001000* 07/14/98  L.OKAFOR     Y2K REVIEW - NO DATE FIELDS ON RECORD   KC2K014
001100******************************************************************
001200 01  RECIPE-ING-REC.
001300     05  RIN-RECIPE-ID               PIC 9(06).
001400     05  RIN-ING-ID                  PIC 9(06).
001500     05  RIN-QUANTITY                PIC S9(07)V9(02).
001600     05  RIN-UNIT                    PIC X(10).
001700     05  FILLER                      PIC X(03).
