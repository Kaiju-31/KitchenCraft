000100******************************************************************
000200*    SHPITM   --  SHOPPING LIST ITEM RECORD                      *
000300*                 COPY MEMBER FOR SHOPFILE (OUTPUT)               *
000400*----------------------------------------------------------------*
000500*    ONE RECORD PER DISTINCT (INGREDIENT, UNIT) ON A PLAN'S      *
000600*    SHOPPING LIST.  SHOPLIST REPLACES THE ENTIRE PRIOR LIST     *
000700*    FOR A PLAN EVERY TIME IT REGENERATES - SEE PARA 600.        *
000800*----------------------------------------------------------------*
000900* 02/02/94  R.HARGROVE   ORIGINAL COPY MEMBER - KC-0301          *
001000* 07/14/98  L.OKAFOR     Y2K REVIEW - NO DATE FIELDS ON RECORD   KC2K021
001100******************************************************************
001200 01  SHOPPING-LIST-ITEM-REC.
001300     05  SLI-PLAN-ID                 PIC 9(06).
001400     05  SLI-ING-ID                  PIC 9(06).
001500     05  SLI-ING-NAME                PIC X(30).
001600     05  SLI-BASIC-CATEGORY          PIC X(15).
001700     05  SLI-QTY-NEEDED              PIC S9(08)V9(02).
001800     05  SLI-QTY-OWNED               PIC S9(08)V9(02).
001900     05  SLI-QTY-TO-BUY              PIC S9(08)V9(02).
002000     05  SLI-UNIT                    PIC X(10).
002100     05  FILLER                      PIC X(02).
