000100******************************************************************
000200*    PLNREC   --  PLAN-RECIPE RECORD                             *
000300*                 COPY MEMBER FOR PRCFILE                        *
000400*----------------------------------------------------------------*
000500*    ONE RECORD PER RECIPE SCHEDULED WITHIN A PLAN.  FILE IS     *
000600*    ORDERED BY PLAN ID THEN PLANNED DATE.  PRC-SCALED-PERSON    *
000700*    OF ZERO MEANS "USE THE RECIPE'S OWN REC-PERSON" - DO NOT    *
000800*    TREAT ZERO AS A REAL SERVING COUNT.                         *
000900*----------------------------------------------------------------*
001000* 02/02/94  R.HARGROVE   ORIGINAL COPY MEMBER - KC-0301          *
001100* 07/14/98  L.OKAFOR     Y2K REVIEW - NO DATE FIELDS ON RECORD   KC2K021
001200******************************************************************
001300 01  PLAN-RECIPE-REC.
001400     05  PRC-PLAN-ID                 PIC 9(06).
001500     05  PRC-RECIPE-ID               PIC 9(06).
001600     05  PRC-PLANNED-DATE            PIC 9(08).
001700     05  PRC-MEAL-TYPE               PIC X(10).
001800     05  PRC-SCALED-PERSON           PIC 9(03).
