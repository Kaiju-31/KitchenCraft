000100******************************************************************
000200*    INVREC   --  INVENTORY ON-HAND RECORD                       *
000300*                 COPY MEMBER FOR INVFILE                        *
000400*----------------------------------------------------------------*
000500*    KEYED BY INGREDIENT ID THEN UNIT - SAME AGGREGATION KEY     *
000600*    SHOPLIST USES FOR THE SHOPPING LIST ITEMS THEMSELVES.       *
000700*----------------------------------------------------------------*
000800* 02/02/94  R.HARGROVE   ORIGINAL COPY MEMBER - KC-0301          *
000900* 07/14/98  L.OKAFOR     Y2K REVIEW - NO DATE FIELDS ON RECORD   KC2K021
001000******************************************************************
001100 01  INVENTORY-REC.
001200     05  INV-ING-ID                  PIC 9(06).
001300     05  INV-UNIT                    PIC X(10).
001400     05  INV-QTY-OWNED               PIC S9(08)V9(02).
001500     05  FILLER                      PIC X(02).
